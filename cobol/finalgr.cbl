000100*=============================================================*
000110*  PROGRAM      :  FINALGR                                     *
000120*  DESCRIPTION  :  FINAL GRADE BATCH.  READS THE MERGED         *
000130*       GRADEBOOK, VALIDATES EACH UNIT'S "FINAL SCORE" AGAINST *
000140*       ITS "CURRENT SCORE", AVERAGES THE UNIT FINALS INTO ONE *
000150*       COURSE GRADE PER STUDENT, LOOKS UP THE LETTER GRADE ON *
000160*       THE COMPILED-IN SCALE, AND PRINTS THE CLASS REPORT.    *
000170*=============================================================*
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID.     FINALGR.
000200 AUTHOR.         R. HALVORSEN.
000210 INSTALLATION.   LINCOLN HIGH SCHOOL - DATA PROCESSING.
000220 DATE-WRITTEN.   03/11/1987.
000230 DATE-COMPILED.
000240 SECURITY.       STUDENT RECORD DATA - RESTRICTED - FERPA.
000250
000260*=============================================================*
000270*   CHANGE HISTORY
000280*   ---------------------------------------------------------
000290*   1987-03-11  R.HALVORSEN     ORIGINAL VERSION.  SIMPLE
000300*                               STRAIGHT AVERAGE OF THE UNIT
000310*                               FINAL COLUMNS, NO LETTER GRADE
000320*   1988-09-19  R.HALVORSEN     REQ 1055 - LETTER GRADE ADDED,
000330*                               HARD-CODED IF/ELSE LADDER
000340*   1993-05-19  T.ARCHULETA     REQ 3390 - CROSS-CHECKS THE
000350*                               NEW "CURRENT SCORE" COLUMN
000360*                               AGAINST "FINAL SCORE" BEFORE
000370*                               TRUSTING EITHER ONE
000380*   1994-01-11  T.ARCHULETA     REQ 3701 - LETTER GRADE LOOKUP
000390*                               MOVED TO A TABLE (GCSCAL) SO
000400*                               THE SCALE CAN BE MAINTAINED IN
000410*                               ONE PLACE FOR BOTH PROGRAMS
000420*   1995-10-06  T.ARCHULETA     REQ 4120 - "100-CAP" UPSI
000430*                               SWITCH ADDED SO UNIT SCORES
000440*                               OVER 100 CAN BE CAPPED OR LEFT
000450*                               ALONE AT THE OPERATOR'S OPTION
000460*   1998-11-30  J.OKAFOR        Y2K REQ 5502 - REVIEWED, NO
000470*                               TWO-DIGIT YEAR FIELDS ON FILE
000480*   1999-04-02  J.OKAFOR        REQ 5588 - "TEST STUDENT" AND
000490*                               "POINTS POSSIBLE" ROWS ARE NOW
000500*                               SKIPPED BY DEFAULT, WITH A
000510*                               SECOND UPSI SWITCH TO INCLUDE
000520*                               THE TEST-STUDENT ROW WHEN THE
000530*                               OPERATOR NEEDS TO CHECK IT
000540*   2001-09-17  T.ARCHULETA     REQ 6115 - UNIT COLUMN COUNT
000550*                               RAISED FROM 4 TO 6
000560*   2004-02-25  D.MAESTAS       REQ 6844 - REPORT COLUMNS NOW
000570*                               SIZE THEMSELVES TO THE WIDEST
000580*                               NAME AND GRADE ON THE ROSTER
000590*                               INSTEAD OF A FIXED WIDTH
000600*   2007-06-14  D.MAESTAS       REQ 8210 - ONLINE GRADEBOOK
000610*                               EXPORT NOW PUTS A COLUMN-HEADER
000620*                               LINE AHEAD OF "POINTS POSSIBLE" -
000630*                               3100-CHECK-SKIP NOW SWALLOWS
000640*                               EVERYTHING AHEAD OF THAT ROW, NOT
000650*                               JUST THE ROW ITSELF
000651*   2007-11-02  D.MAESTAS       REQ 8360 - REPORT LINES NOW BUILT
000652*                               IN WS-RPT-STAGE AND HANDED TO ONE
000653*                               COMMON WRITE PARAGRAPH INSTEAD OF
000654*                               EACH PRINT ROUTINE WRITING THE FD
000655*                               RECORD DIRECTLY
000656*   2007-11-09  D.MAESTAS       REQ 8410 - 3210-CHECK-ONE-UNIT
000657*                               WAS LETTING A BLANK CURRENT
000658*                               SCORE SLIDE BY AS A WARNING NO
000659*                               MATTER WHAT THE FINAL SCORE
000660*                               SAID.  A BLANK CURRENT IS ONLY
000661*                               "NOT STARTED YET" WHEN THE FINAL
000662*                               IS ALSO ZERO - ANY OTHER BLANK
000663*                               CURRENT NOW ABORTS AS A MISMATCH
000664*                               THE SAME AS A DISAGREEING PAIR.
000665*                               ALSO DROPPED THE COMP-3 USAGE ON
000666*                               WS-UNIT-SUM/WS-COURSE-PCT-RAW
000667*                               PICKED UP LAST PASS - BACK TO
000668*                               PLAIN DISPLAY, THIS SHOP HAS
000669*                               NEVER PACKED A NUMERIC FIELD
000670*=============================================================*
000671*                                                               *
000672*   HOW THIS STEP FITS TOGETHER, FOR WHOEVER PICKS THIS UP     *
000673*   NEXT:                                                      *
000674*                                                               *
000675*   FINALGR RUNS SECOND, AFTER MERGEBK HAS ALREADY FOLDED THE   *
000676*   ONLINE TASK SCORES INTO THE GRADEBOOK'S ASSIGNMENT COLUMNS. *
000677*   THIS PROGRAM DOES NOT TOUCH THE ASSIGNMENT COLUMNS AT ALL - *
000678*   IT ONLY WORKS WITH THE SIX UNIT-FINAL/UNIT-CURRENT PAIRS,   *
000680*   GRADING UNIT AND NEVER TOUCHED BY MERGEBK.                  *
000681*                                                               *
000682*   "FINAL" AND "CURRENT" ARE THE ONLINE GRADEBOOK'S OWN TWO    *
000683*   VIEWS OF THE SAME UNIT SCORE - "CURRENT" IS WHATEVER THE    *
000684*   TEACHER LAST TYPED IN WHILE THE UNIT WAS STILL OPEN, AND    *
000685*   "FINAL" IS THE VALUE THAT GOT LOCKED IN WHEN THE UNIT       *
000686*   CLOSED.  THEY ARE SUPPOSED TO ALWAYS AGREE ONCE A UNIT HAS  *
000687*   A FINAL SCORE - IF THEY DISAGREE, SOMETHING WENT WRONG      *
000688*   ONLINE (A LATE RE-GRADE THAT DIDN'T PROPAGATE, A DOUBLE     *
000689*   ENTRY) AND THE RUN ABORTS RATHER THAN PUBLISH A GRADE BUILT *
000690*   ON A COLUMN NOBODY CAN VOUCH FOR.                           *
000691*                                                               *
000692*   THE COURSE PERCENT IS A PLAIN UNWEIGHTED AVERAGE OF THE SIX *
000693*   UNIT FINALS - THERE HAS NEVER BEEN A REQUEST TO WEIGHT ONE  *
000694*   UNIT MORE HEAVILY THAN ANOTHER, AND THE 100-CAP SWITCH ONLY *
000695*   EXISTS BECAUSE A UNIT WITH EXTRA CREDIT CAN SCORE OVER 100  *
000696*   AND SOME TEACHERS WANT THAT CAPPED BEFORE IT GOES INTO THE  *
000697*   AVERAGE, WHILE OTHERS WANT THE BONUS TO CARRY THROUGH.      *
000698*=============================================================*
000699
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000731*        UPSI-0 IS THE "CAP UNIT SCORES AT 100" SWITCH -
000732*        DEFAULT ON, PER REQ 4120.  SET OFF ON THE JCL RUN
000733*        CARD TO LET EXTRA-CREDIT UNITS CARRY THEIR FULL VALUE
000734*        INTO THE COURSE AVERAGE.
000740     UPSI-0 ON STATUS IS SW-CAP-100-OFF
000750            OFF STATUS IS SW-CAP-100-ON
000751*        UPSI-1 IS THE "INCLUDE TEST STUDENT ROW" SWITCH -
000752*        DEFAULT OFF, PER REQ 5588.  THE ONLINE GRADEBOOK
000754*        TO TRY OUT GRADEBOOK FORMULAS - IT NEVER BELONGS ON
000755*        A REAL CLASS REPORT UNLESS AN OPERATOR TURNS THIS ON.
000760     UPSI-1 ON STATUS IS SW-INCL-TEST-STUDENT
000770            OFF STATUS IS SW-EXCL-TEST-STUDENT.
000780
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810*        MERGED GRADEBOOK, PRODUCED BY MERGEBK
000820     SELECT F-GRDREC     ASSIGN TO GRADEBKO
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         ACCESS MODE IS SEQUENTIAL
000850         FILE STATUS IS WS-STAT-GRDREC.
000860
000870*        CLASS GRADE REPORT
000880     SELECT F-REPORT     ASSIGN TO REPORT
000890         ORGANIZATION IS LINE SEQUENTIAL
000900         ACCESS MODE IS SEQUENTIAL
000910         FILE STATUS IS WS-STAT-REPORT.
000920
000930 DATA DIVISION.
000940 FILE SECTION.
000941*        SAME GCBOOK LAYOUT MERGEBK WRITES, COPIED UNDER THE
000942*        "REC" SUFFIX SINCE THIS PROGRAM ONLY EVER NEEDS ONE
000943*        SIDE OF IT.
000950 FD  F-GRDREC
000960     RECORD CONTAINS 150 CHARACTERS
000970     RECORDING MODE IS F.
000980     COPY GCBOOK REPLACING ==:BOOK:== BY ==REC==.
000990
001000*        CLASS REPORT - A PLAIN PRINT LINE, NO CONTROL BYTE.
001001*        WS-RPT-STAGE BELOW IS WHERE A LINE IS ACTUALLY BUILT;
001002*        THIS IS ONLY WHERE IT GETS WRITTEN.
001010 FD  F-REPORT
001020     RECORD CONTAINS 132 CHARACTERS
001030     RECORDING MODE IS F.
001040 01  WS-REPORT-LINE          PIC X(132).
001050
001060 WORKING-STORAGE SECTION.
001070*        THE COMPILED-IN LETTER GRADE SCALE (5 ROWS, DESCENDING
001080*        GC-SCALE-MIN).
001090     COPY GCSCAL.
001100
001110*----------------------------------------------------------- *
001120*   FILE STATUS AND END-OF-FILE SWITCHES
001130*----------------------------------------------------------- *
001140 77  WS-STAT-GRDREC          PIC X(02).
001150     88  WS-STAT-GRDREC-OK           VALUE '00'.
001160     88  WS-STAT-GRDREC-EOF          VALUE '10'.
001170*        NO EOF 88-LEVEL ON THE REPORT STATUS - IT IS OUTPUT
001180*        ONLY AND NEVER READ BACK.
001190 77  WS-STAT-REPORT          PIC X(02).
001200     88  WS-STAT-REPORT-OK           VALUE '00'.
001210
001220*        DRIVES THE MAIN READ LOOP IN 0000-MAIN-START.
001230 77  WS-GRD-EOF-SW           PIC X(01)   VALUE 'N'.
001240     88  WS-GRD-EOF                  VALUE 'Y'.
001250
001260*----------------------------------------------------------- *
001270*   TABLE CAPACITY CONSTANTS
001280*----------------------------------------------------------- *
001290*        SIX UNIT-FINAL/UNIT-CURRENT PAIRS PER STUDENT - SEE
001300*        GCBOOK.CPY.  RAISED FROM 4 TO 6 BY REQ 6115 WHEN THE
001310*        SCHOOL YEAR WENT FROM FOUR MARKING PERIODS TO SIX.
001320 77  WS-MAX-UNIT              PIC S9(4) COMP VALUE 6.
001330*        MAXIMUM DISTINCT STUDENTS ON THE ROSTER - MATCHES
001340*        MERGEBK'S OWN WS-MAX-STUD.
001350 77  WS-MAX-STUD              PIC S9(4) COMP VALUE 60.
001360
001370*----------------------------------------------------------- *
001380*   ONE ROSTER ROW PER STUDENT, BUILT AS THE GRADEBOOK IS
001390*   READ, THEN PRINTED AS THE CLASS REPORT
001400*----------------------------------------------------------- *
001410 77  WS-ROSTER-CNT            PIC S9(4) COMP VALUE 0.
001420 01  WS-ROSTER-TAB.
001430     05  WS-ROSTER-ROW OCCURS 60 TIMES
001440                             INDEXED BY IDX-ROST.
001450         10  WS-ROST-NAME        PIC X(30).
001460*                THE FINISHED COURSE AVERAGE, ALREADY ROUNDED -
001461*                NOTHING DOWNSTREAM RECOMPUTES THIS.
001470         10  WS-ROST-COURSE-PCT  PIC 9(03)V99.
001480*                ONE OR TWO CHARACTERS - 'A', 'B+', ETC. - SEE
001490*                GCSCAL.CPY FOR THE FULL SET.
001500         10  WS-ROST-LETTER      PIC X(02).
001510*                NON-BLANK LENGTHS OF THE TWO VARIABLE-WIDTH
001520*                COLUMNS, MEASURED ONCE BY 6100-SIZE-ONE-ROW-
001530*                START AND RE-USED AT PRINT TIME SO THE DETAIL
001540*                LINE DOESN'T HAVE TO RE-SCAN EVERY ROW.
001550         10  WS-ROST-NAME-LEN    PIC S9(4) COMP.
001560         10  WS-ROST-LETTER-LEN  PIC S9(4) COMP.
001570         10  FILLER              PIC X(02).
001580
001590*        RUNNING COLUMN WIDTHS FOR THE REPORT, COMPUTED BY
001600*        6000-SIZE-COLUMNS-START.  THE STARTING VALUES ARE
001610*        THE COLUMN TITLE WIDTHS - A COLUMN NEVER PRINTS
001620*        NARROWER THAN ITS OWN HEADING.
001630 77  WS-COL-STUDENT-W         PIC S9(4) COMP VALUE 7.
001640 77  WS-COL-GRADE-W           PIC S9(4) COMP VALUE 6.
001650 77  WS-COL-LETTER-W          PIC S9(4) COMP VALUE 6.
001660
001670*----------------------------------------------------------- *
001680*   PER-UNIT WORK FIELDS FOR THE FINAL/CURRENT CROSS-CHECK
001690*   AND THE COURSE AVERAGE
001700*----------------------------------------------------------- *
001710 77  WS-IDX-UNIT              PIC S9(4) COMP.
001720*        COUNTS HOW MANY OF THE SIX UNITS ACTUALLY HAD A FINAL
001730*        SCORE TO FOLD IN - A STUDENT PARTWAY THROUGH THE YEAR
001740*        MAY ONLY HAVE ONE OR TWO UNITS CLOSED, SO THE AVERAGE
001750*        DIVIDES BY WHAT WAS ACTUALLY SEEN, NOT BY 6.
001760 77  WS-UNIT-CNT-USED         PIC S9(4) COMP.
001770*        RUNNING TOTAL OF EVERY UNIT-FINAL FOLDED IN SO FAR -
001780*        PLAIN DISPLAY, NOT COMP-3 (SEE THE 2007-11-09 CHANGE
001790*        ABOVE) - THIS SHOP HAS NEVER PACKED A NUMERIC FIELD.
001800 77  WS-UNIT-SUM              PIC S9(5)V99.
001810*        ONE UNIT'S FINAL SCORE, PULLED OUT OF THE GRADEBOOK
001820*        RECORD SO THE 100-CAP CAN BE APPLIED TO A WORKING
001830*        COPY WITHOUT DISTURBING THE RECORD ITSELF.
001840 77  WS-UNIT-FINAL-WORK       PIC 9(03)V99.
001850*        THE FINISHED COURSE PERCENTAGE, BEFORE IT IS COPIED
001860*        ONTO THE ROSTER ROW.
001870 77  WS-COURSE-PCT-RAW        PIC S9(05)V99.
001880
001890 77  WS-SKIP-ROW-SW           PIC X(01)   VALUE 'N'.
001900     88  WS-SKIP-ROW                  VALUE 'Y'.
001910*        NOTHING ON THE GRADEBOOK COUNTS UNTIL THE "POINTS
001920*        POSSIBLE" ROW HAS ACTUALLY GONE BY - THE EXPORT PUTS
001930*        A COLUMN-HEADER LINE (OR TWO) AHEAD OF IT, AND THOSE
001940*        MUST NEVER REACH THE UNIT VALIDATION LOGIC.
001950 77  WS-SEEN-PPOSS-SW         PIC X(01)   VALUE 'N'.
001960     88  WS-SEEN-POINTS-POSSIBLE      VALUE 'Y'.
001970
001980*----------------------------------------------------------- *
001990*   LETTER GRADE LOOKUP WORK FIELDS
002000*----------------------------------------------------------- *
002010 77  WS-LETTER-FOUND-SW       PIC X(01)   VALUE 'N'.
002020     88  WS-LETTER-FOUND              VALUE 'Y'.
002030
002040*----------------------------------------------------------- *
002050*   NAME-WIDTH SCAN WORK AREA - USED TO SIZE THE STUDENT AND
002060*   LETTER COLUMNS TO THE WIDEST VALUE ON THE ROSTER
002070*----------------------------------------------------------- *
002080 01  WS-LEN-WORK               PIC X(30).
002090 01  WS-LEN-WORK-R REDEFINES WS-LEN-WORK.
002100     05  WS-LEN-BYTE OCCURS 30 TIMES
002110                             PIC X(01).
002120*        WORKING POSITION FOR THE RIGHT-TO-LEFT SCAN IN
002130*        6120-SCAN-BACK-START.
002140 77  WS-LEN-PTR                PIC S9(4) COMP.
002150*        NON-BLANK LENGTH FOUND BY THE SCAN - ZERO MEANS THE
002160*        WHOLE FIELD WAS SPACES.
002170 77  WS-LEN-RESULT             PIC S9(4) COMP.
002180
002190*----------------------------------------------------------- *
002200*   REPORT-LINE BUILD AREA - EVERY LINE IS STAGED HERE FIRST,
002210*   THEN HANDED TO 7900-WRITE-LINE, THE SAME WAY THE OLD
002220*   HAND-KEYED-SCORES REPORT ROUTINE ALWAYS STAGED A LINE IN
002230*   WORKING-STORAGE BEFORE MOVING IT TO THE FD RECORD
002240*----------------------------------------------------------- *
002250*        SCRATCH AREA FOR RIGHT-JUSTIFYING ONE COLUMN'S VALUE
002260*        BEFORE IT IS DROPPED INTO WS-RPT-STAGE AT THE RIGHT
002270*        OFFSET - REUSED FOR EVERY COLUMN OF EVERY LINE.
002280 01  WS-PAD-WORK               PIC X(40).
002290 01  WS-RPT-STAGE              PIC X(132)  VALUE SPACES.
002300 77  WS-LIT-STUDENT            PIC X(07)   VALUE 'STUDENT'.
002310 77  WS-LIT-GRADE              PIC X(05)   VALUE 'GRADE'.
002320 77  WS-LIT-LETTER             PIC X(06)   VALUE 'LETTER'.
002330 77  WS-DASH-FILL              PIC X(20)   VALUE ALL '-'.
002340*        EDITED PICTURE FOR THE COURSE PERCENT - UP TO THREE
002350*        DIGITS, ALWAYS TWO DECIMALS, LEADING ZERO SUPPRESSED.
002360 77  WS-GRADE-EDIT             PIC ZZ9.99.
002370 77  WS-LINE-CNT               PIC S9(4) COMP VALUE 0.
002380 77  WS-LINE-CNT-ED            PIC ZZZ9.
002390 77  WS-LIT-TOTAL              PIC X(16)
002400                                 VALUE 'TOTAL STUDENTS: '.
002410
002420 01  WS-CURRENT-DATE           PIC 9(06).
002430 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
002440     05  WS-CD-YY              PIC 9(02).
002450     05  WS-CD-MM              PIC 9(02).
002460     05  WS-CD-DD              PIC 9(02).
002470
002480*        HOLDS THE MESSAGE TEXT FOR WHATEVER CONDITION SENT
002490*        THE RUN TO 9900-ABEND-START.
002500 77  WS-ABEND-MSG              PIC X(60).
002510
002520 PROCEDURE DIVISION.
002530
002531*=============================================================*
002532*   0000 - MAIN LINE.  OPEN, READ AND VALIDATE THE WHOLE
002533*   GRADEBOOK INTO THE ROSTER TABLE, SIZE THE REPORT COLUMNS,
002534*   PRINT THE REPORT, CLOSE UP.
002535*=============================================================*
002540 0000-MAIN-START.
002541*        STAGE 1 - RUN-DATE BANNER AND SWITCH SETTINGS ON THE
002542*        OPERATOR LOG.
002550     PERFORM 1000-INITIALIZE-START THRU 1005-INITIALIZE-END.
002551*        STAGE 2 - OPEN THE GRADEBOOK AND THE REPORT FILE.
002560     PERFORM 2000-OPEN-FILES-START THRU 2005-OPEN-FILES-END.
002570
002571*        STAGE 3 - READ, VALIDATE, AVERAGE, GRADE AND FILE
002572*        EVERY GRADEBOOK ROW INTO THE ROSTER TABLE.
002580     PERFORM 3000-READ-GRADEBOOK-START
002590         THRU 3005-READ-GRADEBOOK-END
002600         UNTIL WS-GRD-EOF.
002610
002611*        STAGE 4 - SIZE THE VARIABLE-WIDTH COLUMNS, THEN PRINT
002612*        THE HEADER, ONE DETAIL LINE PER ROSTER ROW, AND THE
002613*        TRAILER COUNT.
002620     PERFORM 6000-SIZE-COLUMNS-START THRU 6005-SIZE-COLUMNS-END.
002630     PERFORM 7000-PRINT-HEADER-START THRU 7005-PRINT-HEADER-END.
002640     PERFORM 7100-PRINT-DETAIL-START THRU 7105-PRINT-DETAIL-END
002650         VARYING IDX-ROST FROM 1 BY 1
002660         UNTIL IDX-ROST > WS-ROSTER-CNT.
002670     PERFORM 7200-PRINT-TRAILER-START
002680         THRU 7205-PRINT-TRAILER-END.
002690
002691*        STAGE 5 - CLOSE UP AND REPORT HOW MANY STUDENTS MADE
002692*        THE CLASS REPORT.
002700     PERFORM 8000-CLOSE-FILES-START THRU 8005-CLOSE-FILES-END.
002710     DISPLAY 'FINALGR - RUN COMPLETE - '
002720             WS-ROSTER-CNT ' STUDENTS ON REPORT'.
002730     STOP RUN.
002740
002750*=============================================================*
002760*   1000 - INITIALIZE WORKING STORAGE
002770*=============================================================*
002780 1000-INITIALIZE-START.
002790     ACCEPT WS-CURRENT-DATE FROM DATE.
002800     DISPLAY 'FINALGR - FINAL GRADE RUN - RUN DATE '
002810             WS-CD-MM '/' WS-CD-DD '/' WS-CD-YY.
002820     MOVE 0 TO WS-ROSTER-CNT.
002821*        ECHO BOTH SWITCH SETTINGS TO THE OPERATOR LOG SO A
002822*        REVIEWER OF LAST NIGHT'S OUTPUT CAN TELL AT A GLANCE
002823*        WHICH WAY EACH ONE WAS SET FOR THIS RUN.
002830     IF SW-CAP-100-ON
002840         DISPLAY 'FINALGR - 100-POINT CAP IS ON'
002850     ELSE
002860         DISPLAY 'FINALGR - 100-POINT CAP IS OFF'
002870     END-IF.
002880     IF SW-INCL-TEST-STUDENT
002890         DISPLAY 'FINALGR - TEST STUDENT ROW WILL BE INCLUDED'
002900     ELSE
002910         DISPLAY 'FINALGR - TEST STUDENT ROW WILL BE EXCLUDED'
002920     END-IF.
002930 1005-INITIALIZE-END.
002940     EXIT.
002950
002960*=============================================================*
002970*   2000 - OPEN THE INPUT GRADEBOOK AND THE REPORT
002980*=============================================================*
002990 2000-OPEN-FILES-START.
003000     OPEN INPUT  F-GRDREC.
003010     IF NOT WS-STAT-GRDREC-OK
003020         MOVE 'CANNOT OPEN GRADEBOOK FILE' TO WS-ABEND-MSG
003030         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
003040     END-IF.
003050     OPEN OUTPUT F-REPORT.
003060     IF NOT WS-STAT-REPORT-OK
003070         MOVE 'CANNOT OPEN REPORT FILE' TO WS-ABEND-MSG
003080         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
003090     END-IF.
003100 2005-OPEN-FILES-END.
003110     EXIT.
003120
003130*=============================================================*
003140*   3000 - READ ONE GRADEBOOK ROW, VALIDATE IT AND FOLD IT
003150*   INTO THE ROSTER TABLE
003160*=============================================================*
003170 3000-READ-GRADEBOOK-START.
003180     READ F-GRDREC.
003190     IF WS-STAT-GRDREC-EOF
003191*                NORMAL END OF THE GRADEBOOK FILE.
003200         SET WS-GRD-EOF TO TRUE
003210     ELSE
003220         IF NOT WS-STAT-GRDREC-OK
003230             MOVE 'BAD READ ON GRADEBOOK FILE' TO WS-ABEND-MSG
003240             PERFORM 9900-ABEND-START THRU 9905-ABEND-END
003250         ELSE
003251*                        DECIDE FIRST WHETHER THIS ROW EVEN
003252*                        BELONGS ON THE REPORT - A HEADER OR
003253*                        EXCLUDED TEST-STUDENT ROW GOES NO
003254*                        FURTHER.
003260             PERFORM 3100-CHECK-SKIP-START
003270                 THRU 3105-CHECK-SKIP-END
003280             IF NOT WS-SKIP-ROW
003281*                            VALIDATE, AVERAGE, GRADE, FILE -
003282*                            IN THAT ORDER, SINCE EACH STEP
003283*                            DEPENDS ON THE ONE BEFORE IT.
003290                 PERFORM 3200-VALIDATE-UNITS-START
003300                     THRU 3205-VALIDATE-UNITS-END
003310                 PERFORM 3300-AVERAGE-UNITS-START
003320                     THRU 3305-AVERAGE-UNITS-END
003330                 PERFORM 3400-ASSIGN-LETTER-START
003340                     THRU 3405-ASSIGN-LETTER-END
003350                 PERFORM 3500-STORE-ROSTER-START
003360                     THRU 3505-STORE-ROSTER-END
003370             END-IF
003380         END-IF
003390     END-IF.
003400 3005-READ-GRADEBOOK-END.
003410     EXIT.
003420
003430*-------------------------------------------------------------*
003440*   3100 - DECIDE WHETHER THIS ROW BELONGS ON THE REPORT.
003450*   THE EXPORT PUTS A COLUMN-HEADER LINE (OR TWO) AHEAD OF THE
003460*   "POINTS POSSIBLE" ROW - EVERYTHING UP TO AND INCLUDING THAT
003470*   ROW IS SWALLOWED HERE, NOT JUST THE ROW ITSELF, SO A HEADER
003480*   NEVER REACHES THE UNIT VALIDATION LOGIC BELOW.  THE
003490*   "TEST STUDENT" ROW PRINTS ONLY WHEN UPSI-1 IS ON.
003500*-------------------------------------------------------------*
003510 3100-CHECK-SKIP-START.                                           REQ8210
003520     MOVE 'N' TO WS-SKIP-ROW-SW.
003530     IF NOT WS-SEEN-POINTS-POSSIBLE
003531*                UNTIL THE POINTS-POSSIBLE ROW HAS BEEN SEEN,
003532*                EVERY ROW IS HEADER JUNK AND IS SKIPPED,
003533*                INCLUDING THE POINTS-POSSIBLE ROW ITSELF -
003534*                IT MARKS THE END OF THE HEADER, IT IS NOT
003535*                PART OF THE ROSTER.
003540         MOVE 'Y' TO WS-SKIP-ROW-SW
003550         IF GC-POINTS-POSSIBLE-ROW OF GC-BOOK-RECORD-REC
003560             SET WS-SEEN-POINTS-POSSIBLE TO TRUE
003570         END-IF
003580     ELSE
003590         IF GC-TEST-STUDENT-ROW OF GC-BOOK-RECORD-REC
003600             AND SW-EXCL-TEST-STUDENT
003610             MOVE 'Y' TO WS-SKIP-ROW-SW
003620         END-IF
003630     END-IF.
003640 3105-CHECK-SKIP-END.
003650     EXIT.
003660
003670*-------------------------------------------------------------*
003680*   3200 - CROSS-CHECK "CURRENT SCORE" AGAINST "FINAL SCORE"
003690*   FOR EVERY UNIT.  A BLANK CURRENT SCORE MEANS THE UNIT
003700*   HASN'T STARTED YET AND IS QUIETLY SKIPPED.  A CURRENT
003710*   SCORE THAT DISAGREES WITH THE FINAL SCORE ABORTS THE RUN -
003720*   THE TWO COLUMNS ARE SUPPOSED TO BE KEPT IN STEP BY THE
003730*   ONLINE GRADEBOOK.
003740*-------------------------------------------------------------*
003750 3200-VALIDATE-UNITS-START.
003760     PERFORM 3210-CHECK-ONE-UNIT-START
003770         THRU 3215-CHECK-ONE-UNIT-END
003780         VARYING WS-IDX-UNIT FROM 1 BY 1
003790         UNTIL WS-IDX-UNIT > WS-MAX-UNIT.
003800 3205-VALIDATE-UNITS-END.
003810     EXIT.
003820
003830 3210-CHECK-ONE-UNIT-START.                                       REQ8410
003831*        A BLANK CURRENT SCORE IS ONLY EVER "NOT STARTED YET"
003832*        WHEN THE FINAL SCORE IS ALSO STILL ZERO.  A BLANK
003833*        CURRENT AGAINST A NON-ZERO FINAL MEANS THE ONLINE
003834*        GRADEBOOK LOST THE CURRENT-SCORE COLUMN SOMEWHERE, AND
003835*        THAT IS THE SAME CURRENT/FINAL MISMATCH AS ANY OTHER -
003836*        IT FALLS THROUGH TO THE ABORT BELOW, NOT THE WARNING.
003837*        THE BLANKNESS TEST ALWAYS RUNS FIRST - GC-UNIT-CURRENT-R
003838*        IS A NUMERIC REDEFINITION OF THE SAME BYTES AND MUST
003839*        NEVER BE COMPARED WHILE THOSE BYTES ARE STILL SPACES.
003840     IF GC-UNIT-CURRENT-X(WS-IDX-UNIT) OF GC-BOOK-RECORD-REC
003850             = SPACES
003860         IF GC-UNIT-FINAL(WS-IDX-UNIT) OF GC-BOOK-RECORD-REC
003870                 = ZERO
003880*                        UNIT GENUINELY HASN'T STARTED - A
003890*                        WARNING ON THE LOG IS ENOUGH, THE RUN
003900*                        CONTINUES.
003910             DISPLAY 'FINALGR WARNING - UNIT ' WS-IDX-UNIT
003920                     ' CURRENT SCORE BLANK FOR '
003930                     GC-STUDENT-NAME OF GC-BOOK-RECORD-REC
003940         ELSE
003950*                        FINAL SCORE IS ALREADY SET BUT
003960*                        CURRENT WENT BLANK - TREAT EXACTLY
003970*                        LIKE ANY OTHER MISMATCH BELOW.
003980             DISPLAY 'FINALGR ERROR - UNIT ' WS-IDX-UNIT
003990                     ' CURRENT/FINAL MISMATCH FOR '
004000                     GC-STUDENT-NAME OF GC-BOOK-RECORD-REC
004010             MOVE 'CURRENT/FINAL SCORE MISMATCH'
004020                 TO WS-ABEND-MSG
004030             PERFORM 9900-ABEND-START THRU 9905-ABEND-END
004040         END-IF
004050     ELSE
004051*                THE NORMAL CASE - BOTH COLUMNS HAVE A VALUE,
004052*                SO COMPARE THEM NUMERICALLY.
004060         IF GC-UNIT-CURRENT-R(WS-IDX-UNIT) OF GC-BOOK-RECORD-REC
004070                 NOT = GC-UNIT-FINAL(WS-IDX-UNIT) OF
004080                     GC-BOOK-RECORD-REC
004090             DISPLAY 'FINALGR ERROR - UNIT ' WS-IDX-UNIT
004100                     ' CURRENT/FINAL MISMATCH FOR '
004110                     GC-STUDENT-NAME OF GC-BOOK-RECORD-REC
004120             MOVE 'CURRENT/FINAL SCORE MISMATCH'
004130                 TO WS-ABEND-MSG
004140             PERFORM 9900-ABEND-START THRU 9905-ABEND-END
004150         END-IF
004160     END-IF.
004170 3215-CHECK-ONE-UNIT-END.
004180     EXIT.
004190
004200*-------------------------------------------------------------*
004210*   3300 - AVERAGE THE SIX UNIT FINAL SCORES INTO ONE COURSE
004220*   PERCENTAGE, ROUNDED HALF-UP TO TWO DECIMALS.  WHEN THE
004230*   100-CAP SWITCH IS ON, NO SINGLE UNIT MAY CONTRIBUTE MORE
004240*   THAN 100.00 TO THE SUM.
004250*-------------------------------------------------------------*
004260 3300-AVERAGE-UNITS-START.
004270     MOVE 0 TO WS-UNIT-SUM.
004280     MOVE 0 TO WS-UNIT-CNT-USED.
004290     PERFORM 3310-SUM-ONE-UNIT-START THRU 3315-SUM-ONE-UNIT-END
004300         VARYING WS-IDX-UNIT FROM 1 BY 1
004310         UNTIL WS-IDX-UNIT > WS-MAX-UNIT.
004320*        A STUDENT WITH NO CLOSED UNITS YET (WS-UNIT-CNT-USED
004330*        STILL ZERO) GETS A 0.00 AVERAGE RATHER THAN A DIVIDE
004340*        BY ZERO - THIS COMES UP EARLY IN THE SCHOOL YEAR
004350*        BEFORE ANY UNIT HAS CLOSED.
004360     IF WS-UNIT-CNT-USED > 0
004370         COMPUTE WS-COURSE-PCT-RAW ROUNDED =
004380             WS-UNIT-SUM / WS-UNIT-CNT-USED
004390     ELSE
004400         MOVE 0 TO WS-COURSE-PCT-RAW
004410     END-IF.
004420 3305-AVERAGE-UNITS-END.
004430     EXIT.
004440
004450*        FOLD ONE UNIT'S FINAL SCORE INTO THE RUNNING SUM,
004451*        APPLYING THE 100-CAP IF THE SWITCH IS ON.  A UNIT
004452*        WITH NO FINAL SCORE YET STILL COUNTS AS ZERO HERE -
004453*        3210-CHECK-ONE-UNIT-START ALREADY EITHER WARNED ON IT
004454*        OR ABORTED THE RUN, SO BY THE TIME CONTROL REACHES
004455*        HERE EVERY UNIT'S FINAL SCORE IS TRUSTED.
004460 3310-SUM-ONE-UNIT-START.                                         REQ4120
004470     MOVE GC-UNIT-FINAL(WS-IDX-UNIT) OF GC-BOOK-RECORD-REC
004480         TO WS-UNIT-FINAL-WORK.
004490     IF SW-CAP-100-ON AND WS-UNIT-FINAL-WORK > 100.00
004500         MOVE 100.00 TO WS-UNIT-FINAL-WORK
004510     END-IF.
004520     ADD WS-UNIT-FINAL-WORK TO WS-UNIT-SUM.
004530     ADD 1 TO WS-UNIT-CNT-USED.
004540 3315-SUM-ONE-UNIT-END.
004550     EXIT.
004560
004570*-------------------------------------------------------------*
004580*   3400 - LOOK UP THE LETTER GRADE ON THE COMPILED-IN SCALE.
004590*   THE SCALE IS IN DESCENDING GC-SCALE-MIN ORDER, SO THE
004600*   FIRST ROW THE COURSE PERCENT MEETS OR BEATS IS THE ANSWER.
004610*   A PERCENT BELOW THE LOWEST ROW HAS NO LETTER AND ABORTS
004620*   THE RUN - THE SCALE IS EXPECTED TO COVER 0.00 AND UP.
004630*-------------------------------------------------------------*
004640 3400-ASSIGN-LETTER-START.
004650     MOVE 'N' TO WS-LETTER-FOUND-SW.
004660     SET IDX-SCALE TO 1.
004670     PERFORM 3410-SCAN-SCALE-START THRU 3415-SCAN-SCALE-END
004680         UNTIL IDX-SCALE > 5
004690         OR WS-LETTER-FOUND.
004700     IF NOT WS-LETTER-FOUND
004701*                SHOULD NEVER HAPPEN IF GCSCAL.CPY IS SET UP
004702*                RIGHT - ITS LOWEST ROW IS SUPPOSED TO COVER
004703*                0.00, SO REACHING HERE MEANS THE SCALE TABLE
004704*                ITSELF IS BROKEN, NOT THE STUDENT'S SCORE.
004710         DISPLAY 'FINALGR ERROR - NO LETTER GRADE COVERS '
004720                 WS-COURSE-PCT-RAW ' FOR '
004730                 GC-STUDENT-NAME OF GC-BOOK-RECORD-REC
004740         MOVE 'COURSE PERCENT BELOW LOWEST LETTER GRADE'
004750             TO WS-ABEND-MSG
004760         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
004770     END-IF.
004780 3405-ASSIGN-LETTER-END.
004790     EXIT.
004800
004801*        COMPARE THE COURSE PERCENT AGAINST ONE SCALE ROW'S
004802*        MINIMUM - SINCE THE TABLE IS DESCENDING, THE FIRST
004803*        ROW THAT PASSES IS THE HIGHEST LETTER THE STUDENT
004804*        QUALIFIES FOR.
004810 3410-SCAN-SCALE-START.
004820     IF WS-COURSE-PCT-RAW >= GC-SCALE-MIN(IDX-SCALE)
004830         MOVE 'Y' TO WS-LETTER-FOUND-SW
004840     ELSE
004850         SET IDX-SCALE UP BY 1
004860     END-IF.
004870 3415-SCAN-SCALE-END.
004880     EXIT.
004890
004900*-------------------------------------------------------------*
004910*   3500 - STORE THE FINISHED ROSTER ROW
004920*-------------------------------------------------------------*
004930 3500-STORE-ROSTER-START.
004940     ADD 1 TO WS-ROSTER-CNT.
004950     SET IDX-ROST TO WS-ROSTER-CNT.
004960     MOVE GC-STUDENT-NAME OF GC-BOOK-RECORD-REC
004970         TO WS-ROST-NAME(IDX-ROST).
004980     MOVE WS-COURSE-PCT-RAW TO WS-ROST-COURSE-PCT(IDX-ROST).
004990     MOVE GC-SCALE-LETTER(IDX-SCALE) TO WS-ROST-LETTER(IDX-ROST).
005000 3505-STORE-ROSTER-END.
005010     EXIT.
005020
005030*=============================================================*
005040*   6000 - SIZE THE STUDENT AND LETTER COLUMNS TO THE WIDEST
005050*   VALUE ACTUALLY ON THE ROSTER, NEVER NARROWER THAN THE
005060*   COLUMN TITLE.  THE GRADE COLUMN IS ALWAYS WIDE ENOUGH FOR
005070*   'ZZ9.99' SO IT NEVER NEEDS SIZING.
005080*=============================================================*
005090 6000-SIZE-COLUMNS-START.                                         REQ6844
005100     MOVE 7 TO WS-COL-STUDENT-W.
005110     MOVE 6 TO WS-COL-GRADE-W.
005120     MOVE 6 TO WS-COL-LETTER-W.
005130     PERFORM 6100-SIZE-ONE-ROW-START THRU 6105-SIZE-ONE-ROW-END
005140         VARYING IDX-ROST FROM 1 BY 1
005150         UNTIL IDX-ROST > WS-ROSTER-CNT.
005160 6005-SIZE-COLUMNS-END.
005170     EXIT.
005180
005181*        MEASURE THIS ROW'S STUDENT NAME AND LETTER GRADE,
005182*        WIDENING THE RUNNING COLUMN WIDTH WHENEVER THIS ROW
005183*        IS THE WIDEST SEEN SO FAR.  RUNS ONCE PER ROSTER ROW
005184*        BEFORE ANY DETAIL LINE IS PRINTED, SO BY THE TIME
005185*        7100-PRINT-DETAIL-START RUNS THE COLUMN WIDTHS ARE
005186*        ALREADY FINAL.
005190 6100-SIZE-ONE-ROW-START.
005200     MOVE WS-ROST-NAME(IDX-ROST) TO WS-LEN-WORK.
005210     PERFORM 6110-MEASURE-START THRU 6115-MEASURE-END.
005220     MOVE WS-LEN-RESULT TO WS-ROST-NAME-LEN(IDX-ROST).
005230     IF WS-LEN-RESULT > WS-COL-STUDENT-W
005240         MOVE WS-LEN-RESULT TO WS-COL-STUDENT-W
005250     END-IF.
005260
005270     MOVE SPACES TO WS-LEN-WORK.
005280     MOVE WS-ROST-LETTER(IDX-ROST) TO WS-LEN-WORK(1:2).
005290     PERFORM 6110-MEASURE-START THRU 6115-MEASURE-END.
005300     MOVE WS-LEN-RESULT TO WS-ROST-LETTER-LEN(IDX-ROST).
005310     IF WS-LEN-RESULT > WS-COL-LETTER-W
005320         MOVE WS-LEN-RESULT TO WS-COL-LETTER-W
005330     END-IF.
005340 6105-SIZE-ONE-ROW-END.
005350     EXIT.
005360
005370*-------------------------------------------------------------*
005380*   6110 - MEASURE THE NON-BLANK LENGTH OF WS-LEN-WORK BY
005390*   SCANNING FROM THE RIGHT FOR THE LAST NON-SPACE BYTE
005400*-------------------------------------------------------------*
005410 6110-MEASURE-START.
005420     MOVE 30 TO WS-LEN-PTR.
005430     PERFORM 6120-SCAN-BACK-START THRU 6125-SCAN-BACK-END
005440         UNTIL WS-LEN-PTR = 0
005450         OR WS-LEN-BYTE(WS-LEN-PTR) > SPACE.
005460     MOVE WS-LEN-PTR TO WS-LEN-RESULT.
005470 6115-MEASURE-END.
005480     EXIT.
005490
005500*        BACK UP ONE BYTE - CALLED UNTIL A NON-SPACE BYTE IS
005510*        FOUND OR THE POINTER RUNS OFF THE FRONT OF THE FIELD.
005520 6120-SCAN-BACK-START.
005530     SUBTRACT 1 FROM WS-LEN-PTR.
005540 6125-SCAN-BACK-END.
005550     EXIT.
005560
005570*=============================================================*
005580*   7000 - PRINT THE REPORT HEADER AND THE DASH RULE.  BOTH
005590*   LINES ARE BUILT IN THE WS-RPT-STAGE WORKING-STORAGE AREA,
005600*   THEN HANDED TO 7900-WRITE-LINE FOR THE ACTUAL WRITE
005610*=============================================================*
005620 7000-PRINT-HEADER-START.
005630     MOVE SPACES TO WS-RPT-STAGE.
005640
005650*        RIGHT-JUSTIFY 'STUDENT' WITHIN THE STUDENT COLUMN,
005660*        THEN DROP IT IN AT OFFSET 1.
005670     MOVE SPACES TO WS-PAD-WORK.
005680     MOVE WS-LIT-STUDENT
005690         TO WS-PAD-WORK(WS-COL-STUDENT-W - 7 + 1 : 7).
005700     MOVE WS-PAD-WORK(1:WS-COL-STUDENT-W)
005710         TO WS-RPT-STAGE(1:WS-COL-STUDENT-W).
005720
005730*        SAME TREATMENT FOR 'GRADE', ONE SPACE PAST THE
005740*        STUDENT COLUMN.
005750     MOVE SPACES TO WS-PAD-WORK.
005760     MOVE WS-LIT-GRADE
005770         TO WS-PAD-WORK(WS-COL-GRADE-W - 5 + 1 : 5).
005780     MOVE WS-PAD-WORK(1:WS-COL-GRADE-W)
005790         TO WS-RPT-STAGE(WS-COL-STUDENT-W + 2:
005800                            WS-COL-GRADE-W).
005810
005820*        AND FOR 'LETTER', ONE SPACE PAST THE GRADE COLUMN.
005830     MOVE SPACES TO WS-PAD-WORK.
005840     MOVE WS-LIT-LETTER
005850         TO WS-PAD-WORK(WS-COL-LETTER-W - 6 + 1 : 6).
005860     MOVE WS-PAD-WORK(1:WS-COL-LETTER-W)
005870         TO WS-RPT-STAGE(WS-COL-STUDENT-W + WS-COL-GRADE-W
005880                            + 4 : WS-COL-LETTER-W).
005890
005900     PERFORM 7900-WRITE-LINE-START THRU 7905-WRITE-LINE-END.
005910
005920*        DASH RULE UNDER THE HEADER - SAME THREE OFFSETS,
005930*        FILLED FROM WS-DASH-FILL INSTEAD OF A LITERAL.
005940     MOVE SPACES TO WS-RPT-STAGE.
005950     MOVE WS-DASH-FILL(1:WS-COL-STUDENT-W)
005960         TO WS-RPT-STAGE(1:WS-COL-STUDENT-W).
005970     MOVE WS-DASH-FILL(1:WS-COL-GRADE-W)
005980         TO WS-RPT-STAGE(WS-COL-STUDENT-W + 2:
005990                            WS-COL-GRADE-W).
006000     MOVE WS-DASH-FILL(1:WS-COL-LETTER-W)
006010         TO WS-RPT-STAGE(WS-COL-STUDENT-W + WS-COL-GRADE-W
006020                            + 4 : WS-COL-LETTER-W).
006030     PERFORM 7900-WRITE-LINE-START THRU 7905-WRITE-LINE-END.
006040 7005-PRINT-HEADER-END.
006050     EXIT.
006060
006070*=============================================================*
006080*   7100 - PRINT ONE DETAIL LINE, RIGHT-JUSTIFIED WITHIN
006090*   ITS COLUMN
006100*=============================================================*
006110 7100-PRINT-DETAIL-START.
006120     MOVE SPACES TO WS-RPT-STAGE.
006130
006140*        RIGHT-JUSTIFY THE STUDENT NAME USING ITS PRE-MEASURED
006150*        LENGTH FROM 6100-SIZE-ONE-ROW-START.
006160     MOVE SPACES TO WS-PAD-WORK.
006170     MOVE WS-ROST-NAME(IDX-ROST)
006180         TO WS-PAD-WORK(WS-COL-STUDENT-W
006190                        - WS-ROST-NAME-LEN(IDX-ROST) + 1 :
006200                        WS-ROST-NAME-LEN(IDX-ROST)).
006210     MOVE WS-PAD-WORK(1:WS-COL-STUDENT-W)
006220         TO WS-RPT-STAGE(1:WS-COL-STUDENT-W).
006230
006240*        THE GRADE COLUMN NEVER NEEDS RIGHT-JUSTIFYING BY
006250*        HAND - THE ZZ9.99 EDIT PICTURE ALREADY LEFT-PADS IT.
006260     MOVE WS-ROST-COURSE-PCT(IDX-ROST) TO WS-GRADE-EDIT.
006270     MOVE WS-GRADE-EDIT
006280         TO WS-RPT-STAGE(WS-COL-STUDENT-W + 2:
006290                            WS-COL-GRADE-W).
006300
006310*        RIGHT-JUSTIFY THE LETTER GRADE THE SAME WAY AS THE
006320*        STUDENT NAME ABOVE.
006330     MOVE SPACES TO WS-PAD-WORK.
006340     MOVE WS-ROST-LETTER(IDX-ROST)
006350         TO WS-PAD-WORK(WS-COL-LETTER-W
006360                        - WS-ROST-LETTER-LEN(IDX-ROST) + 1 :
006370                        WS-ROST-LETTER-LEN(IDX-ROST)).
006380     MOVE WS-PAD-WORK(1:WS-COL-LETTER-W)
006390         TO WS-RPT-STAGE(WS-COL-STUDENT-W + WS-COL-GRADE-W
006400                            + 4 : WS-COL-LETTER-W).
006410
006420     PERFORM 7900-WRITE-LINE-START THRU 7905-WRITE-LINE-END.
006430     ADD 1 TO WS-LINE-CNT.
006440 7105-PRINT-DETAIL-END.
006450     EXIT.
006460
006470*=============================================================*
006480*   7200 - PRINT THE TRAILER LINE, TOTAL STUDENTS ON REPORT.
006490*   THE COUNT IS BUILT UP WITH THE LITERAL PIECES AND STRUNG
006500*   TOGETHER THE SAME WAY THE OLD PAYROLL REPORT STRUNG ITS
006510*   TOTAL-SALARY LINE TOGETHER OUT OF SEPARATE FILLER PIECES
006520*=============================================================*
006530 7200-PRINT-TRAILER-START.
006540     MOVE WS-LINE-CNT TO WS-LINE-CNT-ED.
006550     MOVE SPACES TO WS-RPT-STAGE.
006560     STRING WS-LIT-TOTAL     DELIMITED BY SIZE
006570            WS-LINE-CNT-ED   DELIMITED BY SIZE
006580            INTO WS-RPT-STAGE.
006590     PERFORM 7900-WRITE-LINE-START THRU 7905-WRITE-LINE-END.
006600 7205-PRINT-TRAILER-END.
006610     EXIT.
006620
006630*=============================================================*
006640*   7900 - HAND THE STAGED REPORT LINE TO THE FD RECORD AND
006650*   WRITE IT.  EVERY REPORT LINE PASSES THROUGH HERE.
006660*=============================================================*
006670 7900-WRITE-LINE-START.                                           REQ8360
006680     MOVE WS-RPT-STAGE TO WS-REPORT-LINE.
006690     WRITE WS-REPORT-LINE.
006700 7905-WRITE-LINE-END.
006710     EXIT.
006720
006730*=============================================================*
006740*   8000 - CLOSE ALL FILES
006750*=============================================================*
006760 8000-CLOSE-FILES-START.
006770     CLOSE F-GRDREC F-REPORT.
006780 8005-CLOSE-FILES-END.
006790     EXIT.
006800
006810*=============================================================*
006820*   9900 - ABNORMAL TERMINATION.  EVERY HARD-ABORT PATH IN
006830*   THIS PROGRAM PERFORMS THIS PARAGRAPH RATHER THAN STOPPING
006840*   RUN DIRECTLY, SO THE OPERATOR ALWAYS SEES THE SAME BANNER
006850*   AND A NON-ZERO RETURN-CODE FOR THE JOB SCHEDULER TO CATCH.
006860*=============================================================*
006870 9900-ABEND-START.
006880     DISPLAY '*********************************************'.
006890     DISPLAY 'FINALGR ABEND - ' WS-ABEND-MSG.
006900     DISPLAY '*********************************************'.
006910     MOVE 16 TO RETURN-CODE.
006920     STOP RUN.
006930 9905-ABEND-END.
006940     EXIT.
006950*=============================================================*
006960*   END OF PROGRAM FINALGR.                                    *
006970*                                                               *
006980*   OPERATOR NOTES CARRIED FORWARD FROM THE RUN BOOK:            *
006990*                                                               *
007000*   - THIS STEP MUST RUN AFTER MERGEBK - IT READS THE GRADEBKO  *
007010*     FILE MERGEBK PRODUCES AND HAS NO WAY TO TELL WHETHER THE  *
007020*     ASSIGNMENT SCORES ON IT ARE CURRENT.                      *
007030*   - "CURRENT/FINAL SCORE MISMATCH" ON THE ABEND BANNER MEANS  *
007040*     THE ONLINE GRADEBOOK'S TWO VIEWS OF A UNIT SCORE HAVE     *
007060*     ONLINE BEFORE RERUNNING, RATHER THAN ADJUSTING ANYTHING   *
007070*     IN THIS PROGRAM.                                          *
007080*   - "COURSE PERCENT BELOW LOWEST LETTER GRADE" MEANS GCSCAL   *
007090*     ITSELF IS MISCONFIGURED (ITS LOWEST ROW SHOULD ALWAYS     *
007100*     COVER 0.00) - THIS IS A DATA PROCESSING PROBLEM, NOT A    *
007110*     STUDENT-DATA PROBLEM.                                     *
007120*   - THE UPSI-0 AND UPSI-1 SWITCH SETTINGS FOR THIS RUN ARE     *
007130*     ALWAYS ECHOED NEAR THE TOP OF THE OPERATOR LOG BY         *
007140*     1000-INITIALIZE-START - CHECK THERE FIRST IF A REPORT     *
007150*     LOOKS WRONG IN A WAY THAT SMELLS LIKE A SWITCH PROBLEM.    *
007160*=============================================================*
