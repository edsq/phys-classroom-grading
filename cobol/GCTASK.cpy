000100*=============================================================*
000110*  GCTASK  --  TASK PROGRESS EXPORT RECORD                     *
000120*  ONE RECORD PER STUDENT PER TASK ITEM, AS PULLED FROM THE    *
000130*  ONLINE GRADEBOOK'S TASK LOG.  A GIVEN STUDENT WILL HAVE     *
000140*  ONE OF THESE RECORDS FOR EVERY TASK IN EVERY ASSIGNMENT     *
000150*  IN THE COURSE, WHETHER OR NOT THE TASK WAS EVER FINISHED.   *
000160*=============================================================*
000170*   CHANGE HISTORY
000180*   ---------------------------------------------------------
000190*   1987-02-11  R.HALVORSEN     ORIGINAL LAYOUT
000200*   1991-08-05  R.HALVORSEN     WIDENED GC-SECTION-NAME TO 20
000210*                               TO CARRY 'WIZARD LEVEL' TEXT
000220*   1996-03-22  J.OKAFOR        REQ 4471 - ADDED SPARE FILLER
000230*                               FOR FUTURE TASK-TYPE CODE
000240*   1998-11-09  J.OKAFOR        Y2K REQ 5502 - NO DATE FIELDS
000250*                               ON THIS RECORD, REVIEWED ONLY
000260*=============================================================*
000270 01  GC-TASK-RECORD.
000280*        STUDENT NAME, "LAST, FIRST" FORM.  MAY ARRIVE WITH
000290*        STRAY LEADING/TRAILING BLANKS OR EXPORT JUNK BYTES
000300*        FROM THE SPREADSHEET SIDE -- SEE 3100-SANITIZE-STUDENT
000310*        IN MERGEBK.
000320     05  GC-STUDENT-NAME         PIC X(30).
000330*        TASK IDENTIFIER, UNIQUE WITHIN THE COURSE.
000340     05  GC-TASK-ID              PIC X(30).
000350*        SECTION LABEL THE TASK LIVES UNDER.  A VALUE OF
000360*        'WIZARD LEVEL' OR 'WIZARD' (CASE-BLIND) MARKS AN
000370*        EXTRA-CREDIT TASK THAT DOES NOT COUNT TOWARD THE
000380*        ASSIGNMENT'S EXPECTED MAXIMUM.
000390     05  GC-SECTION-NAME         PIC X(20).
000400*        'Y' = TASK COMPLETED BY THE STUDENT, 'N' = NOT.
000410     05  GC-COMPLETED-SW         PIC X(01).
000420         88  GC-TASK-COMPLETE            VALUE 'Y'.
000430         88  GC-TASK-NOT-COMPLETE        VALUE 'N'.
000440*        SPARE - RESERVED FOR A FUTURE TASK-TYPE CODE.
000450     05  FILLER                  PIC X(04).
