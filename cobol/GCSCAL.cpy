000100*=============================================================*
000110*  GCSCAL  --  LETTER GRADE SCALE, COMPILED-IN TABLE           *
000130*  IS CARRIED HERE AS A LOAD-TIME VALUE LIST REDEFINED AS A    *
000140*  TABLE, THE WAY THE SHOP HAS ALWAYS CARRIED SMALL LOOKUP     *
000150*  TABLES THAT DON'T WARRANT A SEPARATE INPUT FILE.  ROWS ARE  *
000160*  IN DESCENDING GC-SCALE-MIN ORDER -- FINALGR'S              *
000170*  3400-ASSIGN-LETTER-START DEPENDS ON THAT ORDER.             *
000180*=============================================================*
000190*   CHANGE HISTORY
000200*   ---------------------------------------------------------
000210*   1987-03-04  R.HALVORSEN     ORIGINAL 5-ROW SCALE
000220*   1994-01-11  T.ARCHULETA     REQ 3701 - CONFIRMED SCALE
000230*                               AGAINST THE DISTRICT'S REPORT
000240*                               CARD STANDARD, NO CHANGE
000250*=============================================================*
000260 01  GC-SCALE-VALUES.
000270     05  FILLER              PIC X(07)   VALUE 'A 09000'.
000280     05  FILLER              PIC X(07)   VALUE 'B 08000'.
000290     05  FILLER              PIC X(07)   VALUE 'C 07000'.
000300     05  FILLER              PIC X(07)   VALUE 'D 06000'.
000310     05  FILLER              PIC X(07)   VALUE 'F 00000'.
000320
000330 01  GC-SCALE-TABLE REDEFINES GC-SCALE-VALUES.
000340     05  GC-SCALE-ROW OCCURS 5 TIMES
000350                             INDEXED BY IDX-SCALE.
000360         10  GC-SCALE-LETTER     PIC X(02).
000370         10  GC-SCALE-MIN        PIC 9(03)V99.
