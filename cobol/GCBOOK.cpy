000100*=============================================================*
000110*  GCBOOK  --  GRADEBOOK MASTER RECORD                         *
000120*                                                               *
000130*  ONE RECORD PER ROW OF THE PHYSICS GRADEBOOK.  THE FIRST TWO *
000140*  ROWS OF THE FILE ARE A COLUMN-HEADER ROW AND A ROW WHOSE    *
000150*  GC-STUDENT-NAME IS THE LITERAL '    POINTS POSSIBLE' -- SEE *
000160*  88-LEVEL GC-POINTS-POSSIBLE-ROW BELOW.  EVERY ROW AFTER     *
000170*  THAT IS A REAL STUDENT, EXCEPT THE DUMMY ROW 'STUDENT, TEST'*
000190*  TRY OUT NEW COLUMNS BEFORE ENTERING REAL GRADES.            *
000200*                                                               *
000210*  THIS LAYOUT IS SHARED BY MERGEBK (WHICH FILLS IN THE        *
000220*  GC-ASSIGN-SCORE COLUMNS) AND FINALGR (WHICH READS THE       *
000230*  GC-UNIT-FINAL/GC-UNIT-CURRENT COLUMNS).  DO NOT CHANGE THE  *
000240*  COLUMN COUNTS BELOW WITHOUT RE-RUNNING THE ASSIGNMENT-      *
000250*  CONFIGURATION AND UNIT COUNTS THAT MERGEBK AND FINALGR      *
000260*  CARRY IN THEIR OWN WORKING-STORAGE (SEE WS-MAX-ASGN AND     *
000270*  WS-MAX-UNIT IN EACH PROGRAM).                                *
000280*                                                               *
000290*  CALL WITH  COPY GCBOOK REPLACING ==:BOOK:== BY ==xxx==.      *
000300*  SO EACH FD GETS ITS OWN 01-LEVEL NAME (GC-BOOK-RECORD-xxx).  *
000310*=============================================================*
000320*   CHANGE HISTORY
000330*   ---------------------------------------------------------
000340*   1987-03-04  R.HALVORSEN     ORIGINAL LAYOUT - 8 ASSIGNMENT
000350*                               COLUMNS, 4 UNIT COLUMNS
000360*   1989-10-01  R.HALVORSEN     REQ 1180 - GRADEBOOK EXPANDED
000370*                               TO 12 ASSIGNMENT COLUMNS
000380*   1993-05-19  T.ARCHULETA     REQ 3390 - ADDED "CURRENT
000390*                               SCORE" COLUMNS ALONGSIDE THE
000400*                               EXISTING "FINAL SCORE" COLUMNS
000410*                               SO THE TWO CAN BE CROSS-CHECKED
000420*   1996-03-22  J.OKAFOR        REQ 4471 - ADDED SPARE FILLER
000430*   1998-11-30  J.OKAFOR        Y2K REQ 5502 - NO DATE FIELDS
000440*                               ON THIS RECORD, REVIEWED ONLY
000450*   2001-09-17  T.ARCHULETA     REQ 6115 - WIDENED UNIT COLUMN
000460*                               COUNT FROM 4 TO 6 TO MATCH THE
000470*                               SIX-UNIT PHYSICS COURSE OUTLINE
000480*=============================================================*
000490 01  GC-BOOK-RECORD-==:BOOK:==.
000500*        STUDENT NAME, "LAST, FIRST" FORM.  SEE THE 88-LEVELS
000510*        BELOW FOR THE TWO NON-STUDENT ROW VALUES THIS FIELD
000520*        CAN CARRY.
000530     05  GC-STUDENT-NAME             PIC X(30).
000540         88  GC-POINTS-POSSIBLE-ROW
000550                             VALUE '    Points Possible           '.
000560         88  GC-TEST-STUDENT-ROW
000570                             VALUE 'Student, Test                 '.
000580*        EARNED POINTS PER ASSIGNMENT COLUMN, IN THE SAME
000590*        ORDER AS THE ASSIGNMENT-CONFIGURATION FILE READ BY
000600*        MERGEBK.  FILLED IN BY MERGEBK'S 5100-APPLY-SCORES;
000610*        A COLUMN MERGEBK HAS NO SCORE FOR KEEPS ITS PRIOR
000620*        VALUE.
000630     05  GC-ASSIGN-SCORE OCCURS 12 TIMES
000640                                 PIC 9(03).
000650*        PER-UNIT "FINAL SCORE" PERCENT (MAY EXCEED 100 - SEE
000660*        THE CAP SWITCH IN FINALGR).
000670     05  GC-UNIT-FINAL   OCCURS 06 TIMES
000680                                 PIC 9(03)V99.
000690*        PER-UNIT "CURRENT SCORE" PERCENT.  CARRIED AS
000700*        DISPLAY TEXT SO A BLANK (NOT-YET-ENTERED) UNIT CAN BE
000710*        TOLD APART FROM A GENUINE ZERO -- REDEFINED BELOW AS
000720*        A NUMERIC VIEW ONCE WE KNOW IT IS NOT BLANK.
000730     05  GC-UNIT-CURRENT-X OCCURS 06 TIMES
000740                                 PIC X(05).
000750     05  GC-UNIT-CURRENT-R REDEFINES GC-UNIT-CURRENT-X
000760                                 OCCURS 06 TIMES
000770                                 PIC 9(03)V99.
000780*        SPARE - RESERVED FOR FUTURE GRADEBOOK COLUMNS.
000790     05  FILLER                      PIC X(24).
