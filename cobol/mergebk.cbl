000100*=============================================================*
000110*  PROGRAM      :  MERGEBK                                     *
000120*  DESCRIPTION  :  GRADEBOOK MERGE BATCH.  READS THE DETAILED  *
000130*       TASK-PROGRESS EXPORT (ONE RECORD PER STUDENT PER       *
000140*       TASK), ROLLS COMPLETED TASKS UP INTO PER-ASSIGNMENT    *
000150*       POINT SCORES ACCORDING TO THE ASSIGNMENT-CONFIGURATION *
000160*       TABLE, CHECKS THE EARNED TASK COUNT AGAINST EACH       *
000170*       ASSIGNMENT'S EXPECTED MAXIMUM, THEN MERGES THE SCORES  *
000180*       INTO THE EXISTING GRADEBOOK AND WRITES AN UPDATED COPY.*
000190*                                                               *
000200*       THIS IS THE FIRST OF THE TWO PHYSICS GRADEBOOK BATCH   *
000210*       STEPS.  FINALGR RUNS SECOND, AGAINST THE OUTPUT FILE   *
000220*       THIS PROGRAM WRITES, TO PRODUCE THE COURSE GRADE AND   *
000230*       THE CLASS REPORT.  NEITHER PROGRAM READS THE OTHER'S   *
000240*       SOURCE - THEY ARE JOINED ONLY BY THE GRADEBKO/GRADEBKI *
000250*       FILE HANDOFF, THE WAY THE SHOP HAS ALWAYS CHAINED A    *
000260*       NIGHTLY JOB'S STEPS TOGETHER.                          *
000270*=============================================================*
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.     MERGEBK.
000300 AUTHOR.         R. HALVORSEN.
000310 INSTALLATION.   LINCOLN HIGH SCHOOL - DATA PROCESSING.
000320 DATE-WRITTEN.   03/04/1987.
000330 DATE-COMPILED.
000340 SECURITY.       STUDENT RECORD DATA - RESTRICTED - FERPA.
000350
000360*=============================================================*
000370*   CHANGE HISTORY
000380*   ---------------------------------------------------------
000390*   1987-03-04  R.HALVORSEN     ORIGINAL VERSION.  MERGES
000400*                               HAND-KEYED ASSIGNMENT SCORES
000410*                               INTO THE GRADEBOOK ONLY - NO
000420*                               TASK-LEVEL ROLL-UP YET.
000430*   1988-09-19  R.HALVORSEN     REQ 1055 - GRADEBOOK NOW WRITES
000440*                               TO A NEW OUTPUT FILE INSTEAD OF
000450*                               REWRITING THE INPUT IN PLACE
000460*   1990-09-14  R.HALVORSEN     REQ 2209 - TASK-LEVEL ROLL-UP
000470*                               ADDED.  READS THE ONLINE TASK
000480*                               LOG EXPORT AND THE ASSIGNMENT-
000490*                               CONFIGURATION TABLE, COUNTS
000500*                               COMPLETED TASKS PER ASSIGNMENT
000510*   1991-08-05  R.HALVORSEN     REQ 2340 - "WIZARD LEVEL" BONUS
000520*                               SECTION EXCLUDED FROM THE
000530*                               EXPECTED MAXIMUM POINT COUNT
000540*   1993-05-19  T.ARCHULETA     REQ 3390 - MAX-POINTS AUDIT
000550*                               ADDED.  RUN NOW ABORTS WHEN THE
000560*                               COUNTED TASKS DO NOT MATCH THE
000570*                               ASSIGNMENT'S CONFIGURED MAXIMUM
000580*   1994-02-02  T.ARCHULETA     REQ 3512 - UNRECOGNIZED TASK
000590*                               IDENTIFIERS NOW WARN AND SKIP
000600*                               INSTEAD OF ABORTING THE RUN
000610*   1996-03-22  J.OKAFOR        REQ 4471 - EXPORT STRINGS
000620*                               SANITIZED FOR STRAY BLANKS AND
000630*                               EXPORT JUNK BEFORE LOOKUP
000640*   1998-11-30  J.OKAFOR        Y2K REQ 5502 - REVIEWED, NO
000650*                               TWO-DIGIT YEAR FIELDS ON FILE
000660*   2001-09-17  T.ARCHULETA     REQ 6115 - ASSIGNMENT TABLE
000670*                               WIDENED TO 12 COLUMNS TO MATCH
000680*                               THE GRADEBOOK LAYOUT CHANGE
000690*   2006-04-03  D.MAESTAS       REQ 7290 - STUDENT AND WORKING
000700*                               TABLE CAPACITY RAISED TO 60 TO
000710*                               COVER THE COMBINED SECTIONS
000720*   2007-11-09  D.MAESTAS       REQ 8410 - ASSIGNMENT, STUDENT
000730*                               AND BUCKET TABLES NOW ABORT THE
000740*                               RUN INSTEAD OF OVERFLOWING WHEN
000750*                               A FILE HAS MORE ROWS THAN THE
000760*                               TABLE CAPACITY ALLOWS - THE
000770*                               WS-MAX-ASGN/-STUD/-BKT LIMITS
000780*                               ARE NOW ACTUALLY CHECKED, NOT
000790*                               JUST CARRIED AS VALUE CLAUSES.
000800*                               ALSO DROPPED THE COMP-3 USAGE
000810*                               PICKED UP ON THE ASSIGNMENT AND
000820*                               BUCKET POINT FIELDS LAST PASS -
000830*                               THIS SHOP HAS NEVER PACKED ANY
000840*                               OF ITS NUMERIC FIELDS, SO THEY
000850*                               GO BACK TO PLAIN DISPLAY USAGE
000860*=============================================================*
000870*                                                               *
000880*   HOW THIS STEP FITS TOGETHER, FOR WHOEVER PICKS THIS UP     *
000890*   NEXT:                                                      *
000900*                                                               *
000910*   THE ONLINE COURSE SITE EXPORTS TWO FILES EACH NIGHT - ONE   *
000920*   ROW PER GRADEBOOK COLUMN (THE ASSIGNMENT-CONFIGURATION      *
000930*   FILE) AND ONE ROW PER STUDENT PER INDIVIDUAL TASK (THE      *
000940*   TASK-PROGRESS FILE).  NEITHER FILE KNOWS ANYTHING ABOUT     *
000950*   THE OTHER - THE ASSIGNMENT ROW ONLY LISTS THE TASK          *
000960*   IDENTIFIERS THAT BELONG TO IT, AND THE TASK ROW ONLY KNOWS  *
000970*   ITS OWN IDENTIFIER, NOT WHICH ASSIGNMENT IT FEEDS.  THIS    *
000980*   PROGRAM'S JOB IS TO JOIN THE TWO IN WORKING STORAGE - ONE  *
000990*   BUCKET PER (ASSIGNMENT, STUDENT) PAIR ACTUALLY SEEN - AND  *
001000*   THEN LAY THE RESULT ONTO THE EXISTING GRADEBOOK.           *
001010*                                                               *
001020*   A "BUCKET" IS NOTHING MORE THAN A RUNNING COUNT OF HOW     *
001030*   MANY OF THAT STUDENT'S TASKS FOR THAT ASSIGNMENT CAME BACK  *
001040*   COMPLETE.  SINCE EVERY TASK IS WORTH EXACTLY ONE POINT,     *
001050*   THE BUCKET'S EARNED COUNT IS ALSO THE STUDENT'S SCORE ON    *
001060*   THAT ASSIGNMENT - THERE IS NO SEPARATE WEIGHTING STEP.      *
001070*   THE ONE WRINKLE IS THE OPTIONAL "WIZARD LEVEL" BONUS        *
001080*   SECTION SOME TEACHERS ADD TO AN ASSIGNMENT - A COMPLETED    *
001090*   BONUS TASK STILL EARNS A POINT, BUT IT NEVER COUNTS         *
001100*   AGAINST THE ASSIGNMENT'S EXPECTED MAXIMUM, SO A STUDENT     *
001110*   WHO SKIPS THE BONUS TASKS ENTIRELY CAN STILL HIT 100%.      *
001120*                                                               *
001130*   THE MAX-POINTS AUDIT IN 4000-AUDIT-START EXISTS BECAUSE     *
001140*   A TEACHER CAN CHANGE THE ONLINE COURSE SETUP (ADD OR        *
001150*   REMOVE A TASK) WITHOUT TELLING DATA PROCESSING TO UPDATE    *
001160*   THE ASSIGNMENT-CONFIGURATION FILE TO MATCH.  RATHER THAN    *
001170*   PUBLISH A GRADE COMPUTED AGAINST THE WRONG DENOMINATOR,     *
001180*   THE RUN STOPS COLD AND WAITS FOR SOMEONE TO RECONCILE THE   *
001190*   TWO SIDES.                                                  *
001200*=============================================================*
001210
001220 ENVIRONMENT DIVISION.
001230 CONFIGURATION SECTION.
001240*        NO SPECIAL PRINTER OR SWITCH REQUIREMENTS FOR THIS
001250*        STEP - MERGEBK IS PURE FILE-TO-FILE, NO REPORT.  THE
001260*        TOP-OF-FORM CHANNEL IS DECLARED ANYWAY, PER SHOP
001270*        STANDARD, IN CASE A LISTING IS EVER ADDED HERE.
001280 SPECIAL-NAMES.
001290     C01 IS TOP-OF-FORM.
001300
001310 INPUT-OUTPUT SECTION.
001320 FILE-CONTROL.
001330*        ASSIGNMENT-CONFIGURATION TABLE, ONE ROW PER
001340*        GRADEBOOK COLUMN.  READ ONCE AT STARTUP AND HELD
001350*        ENTIRELY IN WS-ASGN-TAB FOR THE REST OF THE RUN.
001360     SELECT F-ASSIGN     ASSIGN TO ASSIGNCF
001370         ORGANIZATION IS LINE SEQUENTIAL
001380         ACCESS MODE IS SEQUENTIAL
001390         FILE STATUS IS WS-STAT-ASSIGN.
001400
001410*        TASK-PROGRESS EXPORT, ONE ROW PER STUDENT PER TASK.
001420*        THIS IS THE BIG FILE - EVERY ROW ROLLS INTO ONE
001430*        (ASSIGNMENT, STUDENT) BUCKET IN WS-BKT-TAB.
001440     SELECT F-PROGRESS   ASSIGN TO PROGRESS
001450         ORGANIZATION IS LINE SEQUENTIAL
001460         ACCESS MODE IS SEQUENTIAL
001470         FILE STATUS IS WS-STAT-PROGRESS.
001480
001490*        EXISTING GRADEBOOK, READ FOR MERGE.  READ ONE ROW AT
001500*        A TIME AND IMMEDIATELY WRITTEN BACK OUT TO F-GRDOUT -
001510*        THIS PROGRAM NEVER HOLDS THE WHOLE GRADEBOOK IN
001520*        WORKING STORAGE.
001530     SELECT F-GRDIN      ASSIGN TO GRADEBKI
001540         ORGANIZATION IS LINE SEQUENTIAL
001550         ACCESS MODE IS SEQUENTIAL
001560         FILE STATUS IS WS-STAT-GRDIN.
001570
001580*        UPDATED GRADEBOOK.  THE ORIGINAL IS NEVER TOUCHED -
001590*        MERGEBK ALWAYS WRITES A NEW COPY UNDER GRADEBKO, SAME
001600*        AS THE SHOP'S OTHER NIGHTLY UPDATE STEPS - THE OLD
001610*        COPY STAYS ON DISK UNTIL THE OPERATOR IS SATISFIED
001620*        WITH THE NEW ONE AND RENAMES IT INTO PLACE.
001630     SELECT F-GRDOUT     ASSIGN TO GRADEBKO
001640         ORGANIZATION IS LINE SEQUENTIAL
001650         ACCESS MODE IS SEQUENTIAL
001660         FILE STATUS IS WS-STAT-GRDOUT.
001670
001680 DATA DIVISION.
001690 FILE SECTION.
001700*        NONE OF THE FOUR FILES BELOW ARE BLOCKED OR SPANNED -
001710*        THE ONLINE EXPORT WRITES ONE FIXED-LENGTH RECORD PER
001720*        LINE, AND THE GRADEBOOK FILES FOLLOW SUIT SO THIS
001730*        PROGRAM AND FINALGR CAN BOTH READ THEM WITH PLAIN
001740*        SEQUENTIAL ORGANIZATION - NO VSAM, NO DATABASE.
001750*        ASSIGNMENT-CONFIGURATION RECORD - SEE GCASGN.CPY FOR
001760*        THE FULL LAYOUT.  ONE RECORD DESCRIBES ONE GRADEBOOK
001770*        COLUMN: ITS NAME, ITS EXPECTED MAXIMUM POINTS, AND
001780*        THE LIST OF ONLINE TASK IDENTIFIERS THAT ROLL UP INTO
001790*        IT.
001800 FD  F-ASSIGN
001810     RECORD CONTAINS 340 CHARACTERS
001820     RECORDING MODE IS F.
001830     COPY GCASGN.
001840
001850*        TASK-PROGRESS RECORD - SEE GCTASK.CPY.  ONE RECORD
001860*        PER STUDENT PER COMPLETED-OR-NOT TASK ROW ON THE
001870*        ONLINE TASK LOG EXPORT.
001880 FD  F-PROGRESS
001890     RECORD CONTAINS 85 CHARACTERS
001900     RECORDING MODE IS F.
001910     COPY GCTASK.
001920
001930*        GRADEBOOK RECORD, INPUT SIDE - SEE GCBOOK.CPY.  READ
001940*        UNCHANGED EXCEPT FOR THE ASSIGN-SCORE COLUMNS THIS
001950*        PROGRAM FILLS IN BELOW.
001960 FD  F-GRDIN
001970     RECORD CONTAINS 150 CHARACTERS
001980     RECORDING MODE IS F.
001990     COPY GCBOOK REPLACING ==:BOOK:== BY ==IN==.
002000
002010*        GRADEBOOK RECORD, OUTPUT SIDE - SAME LAYOUT AS
002020*        F-GRDIN, COPIED UNDER ITS OWN 01-LEVEL NAME SO BOTH
002030*        SIDES OF THE MERGE CAN BE ADDRESSED AT ONCE.
002040 FD  F-GRDOUT
002050     RECORD CONTAINS 150 CHARACTERS
002060     RECORDING MODE IS F.
002070     COPY GCBOOK REPLACING ==:BOOK:== BY ==OUT==.
002080
002090 WORKING-STORAGE SECTION.
002100
002110*----------------------------------------------------------- *
002120*   NAMING NOTE FOR ANYONE NEW TO THIS SHOP'S CODE:  A "WS-"
002130*   PREFIX MARKS A FIELD LOCAL TO THIS PROGRAM'S WORKING
002140*   STORAGE.  A "GC-" PREFIX (SEEN THROUGHOUT THE PROCEDURE
002150*   DIVISION BELOW) MARKS A FIELD FROM ONE OF THE GRADEBOOK
002160*   COPYBOOKS (GCTASK, GCASGN, GCBOOK) - THOSE FIELDS ARE
002170*   DEFINED ONCE IN THE COPYBOOK AND SHARED WORD-FOR-WORD WITH
002180*   FINALGR, SO A LAYOUT CHANGE ONLY HAS TO BE MADE IN ONE
002190*   PLACE.  "IDX-" MARKS AN INDEX DATA ITEM USED WITH SEARCH
002200*   OR SET, AS OPPOSED TO A PLAIN "WS-IDX-" SUBSCRIPT USED
002210*   WITH ORDINARY SUBSCRIPTING - THE TWO ARE NOT
002220*   INTERCHANGEABLE IN A SEARCH VERB.
002230*----------------------------------------------------------- *
002240*----------------------------------------------------------- *
002250*   FILE STATUS AND END-OF-FILE SWITCHES.  EVERY READ CHECKS
002260*   ITS OWN STATUS CODE BEFORE TOUCHING THE RECORD - A READ
002270*   THAT COMES BACK ANYTHING OTHER THAN '00' OR '10' IS TREATED
002280*   AS A HARD FILE ERROR AND ABORTS THE RUN.
002290*----------------------------------------------------------- *
002300 77  WS-STAT-ASSIGN          PIC X(02).
002310     88  WS-STAT-ASSIGN-OK           VALUE '00'.
002320     88  WS-STAT-ASSIGN-EOF          VALUE '10'.
002330 77  WS-STAT-PROGRESS        PIC X(02).
002340     88  WS-STAT-PROGRESS-OK         VALUE '00'.
002350     88  WS-STAT-PROGRESS-EOF        VALUE '10'.
002360 77  WS-STAT-GRDIN           PIC X(02).
002370     88  WS-STAT-GRDIN-OK            VALUE '00'.
002380     88  WS-STAT-GRDIN-EOF           VALUE '10'.
002390 77  WS-STAT-GRDOUT          PIC X(02).
002400     88  WS-STAT-GRDOUT-OK           VALUE '00'.
002410
002420*        DRIVES THE THREE MAIN READ LOOPS IN 0000-MAIN-START -
002430*        SET ONCE THE CORRESPONDING FILE STATUS COMES BACK '10'.
002440 77  WS-ASGN-EOF-SW          PIC X(01)   VALUE 'N'.
002450     88  WS-ASGN-EOF                 VALUE 'Y'.
002460 77  WS-PROG-EOF-SW          PIC X(01)   VALUE 'N'.
002470     88  WS-PROG-EOF                 VALUE 'Y'.
002480 77  WS-GRD-EOF-SW           PIC X(01)   VALUE 'N'.
002490     88  WS-GRD-EOF                  VALUE 'Y'.
002500
002510*----------------------------------------------------------- *
002520*   TABLE CAPACITY CONSTANTS - CHANGE HERE, NOT IN THE
002530*   COPYBOOKS.  THESE ARE COMPARED AGAINST THE RUNNING COUNTS
002540*   BELOW EVERY TIME A NEW ROW WOULD BE ADDED TO A TABLE, SO A
002550*   FILE LARGER THAN THE SHOP EXPECTS ABORTS THE RUN INSTEAD
002560*   OF SILENTLY OVERFLOWING THE OCCURS CLAUSE.
002570*----------------------------------------------------------- *
002580*        MAXIMUM GRADEBOOK COLUMNS - MATCHES GC-ASSIGN-SCORE
002590*        OCCURS 12 IN GCBOOK.CPY.
002600 77  WS-MAX-ASGN             PIC S9(4) COMP VALUE 12.
002610*        MAXIMUM ONLINE TASKS PER ASSIGNMENT - MATCHES
002620*        GC-TASK-ITEM OCCURS 10 IN GCASGN.CPY.
002630 77  WS-MAX-TASK             PIC S9(4) COMP VALUE 10.
002640*        MAXIMUM DISTINCT STUDENTS ACROSS BOTH SECTIONS.
002650 77  WS-MAX-STUD             PIC S9(4) COMP VALUE 60.
002660*        MAXIMUM (ASSIGNMENT, STUDENT) BUCKETS - WORST CASE IS
002670*        EVERY STUDENT TURNING IN EVERY ASSIGNMENT.
002680 77  WS-MAX-BKT              PIC S9(4) COMP VALUE 720.
002690
002700*----------------------------------------------------------- *
002710*   ASSIGNMENT-CONFIGURATION WORKING TABLE.  LOADED ONCE AT
002720*   STARTUP BY 2100-LOAD-ASSIGN-START AND NEVER CHANGED AGAIN -
002730*   EVERY OTHER PARAGRAPH ONLY READS IT.
002740*----------------------------------------------------------- *
002750 77  WS-ASGN-CNT             PIC S9(4) COMP VALUE 0.
002760 01  WS-ASGN-TAB.
002770     05  WS-ASGN-ROW OCCURS 12 TIMES
002780                             INDEXED BY IDX-ASGN.
002790*                ASSIGNMENT NAME, AS IT APPEARS ON THE
002800*                GRADEBOOK COLUMN HEADER.
002810         10  WS-ASGN-NAME        PIC X(30).
002820*                EXPECTED MAXIMUM NON-BONUS TASK COUNT FOR
002830*                THIS ASSIGNMENT - THE 4000-AUDIT-START
002840*                PARAGRAPH CHECKS EVERY BUCKET AGAINST THIS.
002850         10  WS-ASGN-MAXPTS-EXP  PIC S9(3).
002860         10  WS-ASGN-TASK OCCURS 10 TIMES
002870                             INDEXED BY IDX-ASGN-TASK
002880                             PIC X(30).
002890         10  FILLER              PIC X(04).
002900
002910*----------------------------------------------------------- *
002920*   STUDENT WORKING TABLE - BUILT AS NEW NAMES ARE SEEN ON
002930*   THE PROGRESS FILE.  ORDER IS FIRST-SEEN, NOT ALPHABETICAL -
002940*   THE TABLE EXISTS ONLY TO GIVE EVERY STUDENT A STABLE
002950*   SUBSCRIPT FOR THE BUCKET TABLE BELOW.
002960*----------------------------------------------------------- *
002970 77  WS-STUD-CNT             PIC S9(4) COMP VALUE 0.
002980 01  WS-STUD-TAB.
002990     05  WS-STUD-ROW OCCURS 60 TIMES
003000                             INDEXED BY IDX-STUD.
003010         10  WS-STUD-NAME        PIC X(30).
003020         10  FILLER              PIC X(02).
003030
003040*----------------------------------------------------------- *
003050*   (ASSIGNMENT, STUDENT) BUCKET TABLE - LINEAR, ONE ROW PER
003060*   COMBINATION ACTUALLY SEEN ON THE PROGRESS FILE.  A
003070*   STUDENT WHO NEVER TURNED IN A GIVEN ASSIGNMENT SIMPLY HAS
003080*   NO BUCKET FOR IT, AND THE MERGE STEP LEAVES THAT COLUMN
003090*   ALONE ON THE GRADEBOOK.
003100*----------------------------------------------------------- *
003110 77  WS-BKT-CNT              PIC S9(4) COMP VALUE 0.
003120 01  WS-BKT-TAB.
003130     05  WS-BKT-ROW OCCURS 720 TIMES
003140                             INDEXED BY IDX-BKT.
003150         10  WS-BKT-STUD-IDX     PIC S9(4) COMP.
003160         10  WS-BKT-ASGN-IDX     PIC S9(4) COMP.
003170*                COUNT OF COMPLETED TASKS FOLDED INTO THIS
003180*                BUCKET, BONUS TASKS INCLUDED - THIS IS WHAT
003190*                GETS COPIED ONTO THE GRADEBOOK AS THE EARNED
003200*                SCORE.
003210         10  WS-BKT-EARNED       PIC S9(3) VALUE 0.
003220*                COUNT OF NON-BONUS TASKS SEEN FOR THIS
003230*                BUCKET - COMPARED AGAINST WS-ASGN-MAXPTS-EXP
003240*                BY THE 4000 AUDIT.
003250         10  WS-BKT-MAXPTS       PIC S9(3) VALUE 0.
003260         10  FILLER              PIC X(02).
003270
003280*----------------------------------------------------------- *
003290*   SUBSCRIPTS, FOUND SWITCHES AND MISCELLANEOUS WORK FIELDS
003300*   SHARED ACROSS THE LOOKUP PARAGRAPHS BELOW.
003310*----------------------------------------------------------- *
003320 77  WS-IDX-ASGN              PIC S9(4) COMP.
003330 77  WS-IDX-TASK               PIC S9(4) COMP.
003340 77  WS-IDX-STUD              PIC S9(4) COMP.
003350 77  WS-IDX-BKT               PIC S9(4) COMP.
003360 77  WS-IDX-AUDIT             PIC S9(4) COMP.
003370
003380*        SET 'Y' WHEN THE CURRENT TASK'S ASSIGNMENT WAS FOUND
003390*        IN WS-ASGN-TAB.  AN UNRECOGNIZED TASK LEAVES THIS 'N'
003400*        AND 3000-AGGREGATE-START WARNS AND MOVES ON.
003410 77  WS-ASGN-FOUND-SW        PIC X(01)   VALUE 'N'.
003420     88  WS-ASGN-FOUND               VALUE 'Y'.
003430*        SET 'Y' ONCE THE CURRENT STUDENT HAS A ROW IN
003440*        WS-STUD-TAB, WHETHER FOUND OR JUST ADDED.
003450 77  WS-STUD-FOUND-SW        PIC X(01)   VALUE 'N'.
003460     88  WS-STUD-FOUND               VALUE 'Y'.
003470*        SET 'Y' ONCE THE CURRENT (ASSIGNMENT, STUDENT) PAIR
003480*        HAS A ROW IN WS-BKT-TAB, WHETHER FOUND OR JUST ADDED.
003490 77  WS-BKT-FOUND-SW         PIC X(01)   VALUE 'N'.
003500     88  WS-BKT-FOUND                VALUE 'Y'.
003510
003520*----------------------------------------------------------- *
003530*   STRING-SANITATION WORK AREA.  STRIPS LEADING/TRAILING
003540*   BLANKS AND SUB-SPACE JUNK BYTES FROM THE EXPORTED STUDENT
003550*   NAME AND TASK IDENTIFIER, ONE BYTE AT A TIME.  THE ONLINE
003560*   TASK LOG EXPORT OCCASIONALLY LEAVES A STRAY CONTROL BYTE
003570*   AT THE END OF A CELL WHEN A STUDENT'S NAME IS EDITED
003580*   MID-SEMESTER - THIS AREA IS WHERE THAT GETS CLEANED UP
003590*   BEFORE ANY TABLE LOOKUP EVER SEES THE VALUE.
003600*----------------------------------------------------------- *
003610 01  WS-SAN-WORK              PIC X(30).
003620 01  WS-SAN-WORK-R REDEFINES WS-SAN-WORK.
003630     05  WS-SAN-BYTE OCCURS 30 TIMES
003640                             PIC X(01).
003650 77  WS-SAN-RESULT            PIC X(30).
003660*        LEFTMOST/RIGHTMOST NON-JUNK BYTE FOUND SO FAR.
003670 77  WS-SAN-LEFT              PIC S9(4) COMP.
003680 77  WS-SAN-RIGHT             PIC S9(4) COMP.
003690*        WORKING SUBSCRIPTS FOR THE COPY-ONE-BYTE LOOP.
003700 77  WS-SAN-PTR               PIC S9(4) COMP.
003710 77  WS-SAN-OUTPTR            PIC S9(4) COMP.
003720
003730*----------------------------------------------------------- *
003740*   SECTION-LABEL LOWER-CASE AND BONUS-SECTION CHECK.  THE
003760*   OPTIONAL BONUS UNIT - TASKS THERE STILL EARN A POINT BUT
003770*   NEVER COUNT AGAINST AN ASSIGNMENT'S EXPECTED MAXIMUM.
003780*----------------------------------------------------------- *
003790 77  WS-SECTION-LC            PIC X(20).
003800
003810*----------------------------------------------------------- *
003820*   RUN-DATE BANNER, BROKEN OUT FOR THE DISPLAY LOG.
003830*----------------------------------------------------------- *
003840 01  WS-CURRENT-DATE          PIC 9(06).
003850 01  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
003860     05  WS-CD-YY             PIC 9(02).
003870     05  WS-CD-MM             PIC 9(02).
003880     05  WS-CD-DD             PIC 9(02).
003890
003900*        HOLDS THE MESSAGE TEXT FOR WHATEVER CONDITION SENT
003910*        THE RUN TO 9900-ABEND-START.
003920 77  WS-ABEND-MSG             PIC X(60).
003930
003940 PROCEDURE DIVISION.
003950
003960*=============================================================*
003970*   0000 - MAIN LINE.  OPEN, LOAD THE ASSIGNMENT TABLE, ROLL
003980*   UP THE TASK-PROGRESS FILE INTO BUCKETS, AUDIT EVERY
003990*   BUCKET'S TASK COUNT, MERGE THE SCORES INTO THE GRADEBOOK,
004000*   CLOSE UP AND REPORT THE RUN TOTALS.  A SINGLE PASS THROUGH
004010*   EACH INPUT FILE - NOTHING IS RE-READ.
004020*=============================================================*
004030 0000-MAIN-START.
004040*        STAGE 1 - GET THE RUN DATE ON THE LOG AND ZERO OUT
004050*        EVERY WORKING COUNT BEFORE ANY FILE IS TOUCHED.
004060     PERFORM 1000-INITIALIZE-START THRU 1005-INITIALIZE-END.
004070*        STAGE 2 - OPEN ALL FOUR FILES OR ABORT TRYING.
004080     PERFORM 2000-OPEN-FILES-START THRU 2005-OPEN-FILES-END.
004090
004100*        STAGE 3 - LOAD THE ASSIGNMENT-CONFIGURATION TABLE.
004110*        THIS TABLE MUST BE COMPLETE BEFORE THE PROGRESS FILE
004120*        IS READ, SINCE EVERY TASK ROW LOOKS ITSELF UP AGAINST
004130*        IT.
004140     PERFORM 2100-LOAD-ASSIGN-START THRU 2105-LOAD-ASSIGN-END
004150         UNTIL WS-ASGN-EOF.
004160
004170*        STAGE 4 - ROLL EVERY TASK-PROGRESS ROW INTO ITS
004180*        (ASSIGNMENT, STUDENT) BUCKET.
004190     PERFORM 3000-AGGREGATE-START THRU 3005-AGGREGATE-END
004200         UNTIL WS-PROG-EOF.
004210
004220*        STAGE 5 - AUDIT EVERY BUCKET BUILT ABOVE AGAINST ITS
004230*        ASSIGNMENT'S EXPECTED MAXIMUM BEFORE ANY SCORE IS
004240*        EVER WRITTEN TO THE GRADEBOOK.
004250     PERFORM 4000-AUDIT-START THRU 4005-AUDIT-END
004260         VARYING WS-IDX-AUDIT FROM 1 BY 1
004270         UNTIL WS-IDX-AUDIT > WS-BKT-CNT.
004280
004290*        STAGE 6 - STREAM THE EXISTING GRADEBOOK THROUGH,
004300*        APPLYING THIS RUN'S SCORES AS EACH ROW IS COPIED TO
004310*        THE OUTPUT FILE.
004320     PERFORM 5000-MERGE-START THRU 5005-MERGE-END
004330         UNTIL WS-GRD-EOF.
004340
004350*        STAGE 7 - CLOSE UP AND TELL THE OPERATOR HOW MANY
004360*        STUDENTS AND ASSIGNMENTS WERE PROCESSED THIS RUN.
004370     PERFORM 8000-CLOSE-FILES-START THRU 8005-CLOSE-FILES-END.
004380     DISPLAY 'MERGEBK - RUN COMPLETE - ' WS-STUD-CNT
004390             ' STUDENTS, ' WS-ASGN-CNT ' ASSIGNMENTS'.
004400     STOP RUN.
004410
004420*=============================================================*
004430*   1000 - INITIALIZE WORKING STORAGE
004440*=============================================================*
004450 1000-INITIALIZE-START.
004460     ACCEPT WS-CURRENT-DATE FROM DATE.
004470     DISPLAY 'MERGEBK - GRADEBOOK MERGE - RUN DATE '
004480             WS-CD-MM '/' WS-CD-DD '/' WS-CD-YY.
004490     MOVE 0 TO WS-ASGN-CNT WS-STUD-CNT WS-BKT-CNT.
004500 1005-INITIALIZE-END.
004510     EXIT.
004520
004530*=============================================================*
004540*   2000 - OPEN THE FOUR FILES.  ANY OPEN FAILURE ABORTS
004550*   IMMEDIATELY - THERE IS NO PARTIAL-RUN RECOVERY FOR A
004560*   MISSING OR MISALLOCATED FILE.
004570*=============================================================*
004580 2000-OPEN-FILES-START.
004590*        ASSIGNMENT-CONFIGURATION TABLE - MUST BE PRESENT AND
004600*        ALLOCATED BEFORE ANYTHING ELSE HAPPENS.
004610     OPEN INPUT  F-ASSIGN.
004620     IF NOT WS-STAT-ASSIGN-OK
004630         MOVE 'CANNOT OPEN ASSIGNMENT-CONFIGURATION FILE'
004640             TO WS-ABEND-MSG
004650         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
004660     END-IF.
004670
004680*        ONLINE TASK-PROGRESS EXPORT.
004690     OPEN INPUT  F-PROGRESS.
004700     IF NOT WS-STAT-PROGRESS-OK
004710         MOVE 'CANNOT OPEN TASK-PROGRESS FILE'
004720             TO WS-ABEND-MSG
004730         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
004740     END-IF.
004750
004760*        EXISTING GRADEBOOK - READ SIDE OF THE MERGE.
004770     OPEN INPUT  F-GRDIN.
004780     IF NOT WS-STAT-GRDIN-OK
004790         MOVE 'CANNOT OPEN GRADEBOOK INPUT FILE'
004800             TO WS-ABEND-MSG
004810         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
004820     END-IF.
004830
004840*        UPDATED GRADEBOOK - WRITE SIDE OF THE MERGE.  OPENED
004850*        OUTPUT, NEVER EXTEND - A RERUN ALWAYS STARTS THE
004860*        OUTPUT FILE OVER FROM SCRATCH.
004870     OPEN OUTPUT F-GRDOUT.
004880     IF NOT WS-STAT-GRDOUT-OK
004890         MOVE 'CANNOT OPEN GRADEBOOK OUTPUT FILE'
004900             TO WS-ABEND-MSG
004910         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
004920     END-IF.
004930 2005-OPEN-FILES-END.
004940     EXIT.
004950
004960*=============================================================*
004970*   2100 - LOAD ONE ASSIGNMENT-CONFIGURATION ROW INTO THE
004980*   TABLE.  RUNS TO END OF FILE BEFORE THE PROGRESS FILE IS
004990*   EVER OPENED - EVERY LOOKUP AGAINST THE ASSIGNMENT TABLE
005000*   FROM HERE ON ASSUMES IT IS ALREADY COMPLETE.
005010*=============================================================*
005020 2100-LOAD-ASSIGN-START.
005030     READ F-ASSIGN.
005040     IF WS-STAT-ASSIGN-EOF
005050*                NORMAL END OF THE CONFIGURATION FILE - NOT
005060*                AN ERROR, JUST THE SIGNAL TO STOP LOOPING.
005070         SET WS-ASGN-EOF TO TRUE
005080     ELSE
005090         IF NOT WS-STAT-ASSIGN-OK
005100             MOVE 'BAD READ ON ASSIGNMENT-CONFIGURATION FILE'
005110                 TO WS-ABEND-MSG
005120             PERFORM 9900-ABEND-START THRU 9905-ABEND-END
005130         ELSE
005140             PERFORM 2110-STORE-ASGN-START
005150                 THRU 2115-STORE-ASGN-END
005160         END-IF
005170     END-IF.
005180 2105-LOAD-ASSIGN-END.
005190     EXIT.
005200
005210*        ADD ONE ROW TO WS-ASGN-TAB AND COPY ITS TASK LIST IN.
005220*        ABORTS IF THE CONFIGURATION FILE HAS MORE ROWS THAN
005230*        WS-MAX-ASGN ALLOWS, RATHER THAN OVERRUNNING THE TABLE.
005240 2110-STORE-ASGN-START.                                           REQ8410
005250     IF WS-ASGN-CNT NOT < WS-MAX-ASGN
005260         MOVE 'ASSIGNMENT-CONFIGURATION FILE EXCEEDS TABLE SIZE'
005270             TO WS-ABEND-MSG
005280         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
005290     END-IF.
005300     ADD 1 TO WS-ASGN-CNT.
005310     SET IDX-ASGN TO WS-ASGN-CNT.
005320     MOVE GC-ASSIGNMENT-NAME  TO WS-ASGN-NAME(IDX-ASGN).
005330     MOVE GC-MAX-POINTS-EXP   TO WS-ASGN-MAXPTS-EXP(IDX-ASGN).
005340     PERFORM 2120-COPY-TASKS-START THRU 2125-COPY-TASKS-END
005350         VARYING IDX-ASGN-TASK FROM 1 BY 1
005360         UNTIL IDX-ASGN-TASK > WS-MAX-TASK.
005370 2115-STORE-ASGN-END.
005380     EXIT.
005390
005400*        COPY ONE TASK IDENTIFIER FROM THE CONFIGURATION
005410*        RECORD INTO THIS ASSIGNMENT'S TASK LIST.
005420 2120-COPY-TASKS-START.
005430*        A CONFIGURATION ROW CARRIES UP TO WS-MAX-TASK TASK
005440*        SLOTS, USED OR NOT - AN UNUSED SLOT COMES ACROSS AS
005450*        SPACES AND SIMPLY NEVER MATCHES A REAL TASK
005460*        IDENTIFIER IN 3320-SCAN-TASK-START, SO THERE IS NO
005470*        NEED TO SKIP IT HERE.
005480     MOVE GC-TASK-ITEM(IDX-ASGN-TASK)
005490         TO WS-ASGN-TASK(IDX-ASGN, IDX-ASGN-TASK).
005500 2125-COPY-TASKS-END.
005510     EXIT.
005520
005530*=============================================================*
005540*   3000 - READ ONE TASK-PROGRESS RECORD AND FOLD IT INTO THE
005550*   RUNNING (ASSIGNMENT, STUDENT) BUCKET.  THIS IS THE MAIN
005560*   WORK LOOP OF THE PROGRAM - EVERY ROW OF THE ONLINE TASK
005570*   LOG PASSES THROUGH HERE EXACTLY ONCE.
005580*=============================================================*
005590 3000-AGGREGATE-START.
005600     READ F-PROGRESS.
005610     IF WS-STAT-PROGRESS-EOF
005620*                NORMAL END OF THE TASK-PROGRESS FILE.
005630         SET WS-PROG-EOF TO TRUE
005640     ELSE
005650         IF NOT WS-STAT-PROGRESS-OK
005660             MOVE 'BAD READ ON TASK-PROGRESS FILE'
005670                 TO WS-ABEND-MSG
005680             PERFORM 9900-ABEND-START THRU 9905-ABEND-END
005690         ELSE
005700*                        CLEAN UP THE TWO FREE-TEXT FIELDS
005710*                        BEFORE EITHER ONE DRIVES A LOOKUP.
005720             PERFORM 3100-SANITIZE-STUDENT-START
005730                 THRU 3105-SANITIZE-STUDENT-END
005740             PERFORM 3200-SANITIZE-TASK-START
005750                 THRU 3205-SANITIZE-TASK-END
005760*                        WHICH ASSIGNMENT COLUMN DOES THIS
005770*                        TASK ROLL UP INTO?
005780             PERFORM 3300-FIND-ASSIGN-START
005790                 THRU 3305-FIND-ASSIGN-END
005800             IF WS-ASGN-FOUND
005810*                            LOCATE (OR ADD) THE STUDENT AND
005820*                            THE BUCKET, THEN FOLD THIS ONE
005830*                            TASK'S RESULT IN.
005840                 PERFORM 3400-FIND-STUDENT-START
005850                     THRU 3405-FIND-STUDENT-END
005860                 PERFORM 3500-FIND-BUCKET-START
005870                     THRU 3505-FIND-BUCKET-END
005880                 PERFORM 3600-FOLD-TASK-START
005890                     THRU 3605-FOLD-TASK-END
005900             ELSE
005910*                        REQ 3512 - AN UNRECOGNIZED TASK
005920*                        IDENTIFIER NO LONGER ABORTS THE RUN.
005930*                        IT ONLY MEANS THE CONFIGURATION FILE
005940*                        HAS NOT CAUGHT UP WITH A NEW ONLINE
005950*                        TASK YET - WARN AND KEEP GOING.
005960                 DISPLAY 'MERGEBK WARNING - TASK NOT IN ANY '
005970                         'ASSIGNMENT - ' GC-TASK-ID
005980             END-IF
005990         END-IF
006000     END-IF.
006010 3005-AGGREGATE-END.
006020     EXIT.
006030
006040*-------------------------------------------------------------*
006050*   3100 / 3200 - STRIP LEADING/TRAILING BLANKS AND SUB-SPACE
006060*   JUNK BYTES OFF THE STUDENT NAME AND TASK IDENTIFIER BEFORE
006070*   EITHER ONE IS USED FOR A TABLE LOOKUP - AN UNSTRIPPED
006080*   TRAILING JUNK BYTE WOULD OTHERWISE MAKE TWO IDENTICAL-
006090*   LOOKING NAMES COMPARE UNEQUAL AND SPLIT ONE STUDENT ACROSS
006100*   TWO STUDENT-TABLE ROWS.
006110*-------------------------------------------------------------*
006120 3100-SANITIZE-STUDENT-START.
006130     MOVE GC-STUDENT-NAME OF GC-TASK-RECORD TO WS-SAN-WORK.
006140     PERFORM 3900-STRIP-JUNK-START THRU 3905-STRIP-JUNK-END.
006150     MOVE WS-SAN-RESULT TO GC-STUDENT-NAME OF GC-TASK-RECORD.
006160 3105-SANITIZE-STUDENT-END.
006170     EXIT.
006180
006190*        SAME STRIP, APPLIED TO THE TASK IDENTIFIER INSTEAD OF
006200*        THE STUDENT NAME - SHARES 3900-STRIP-JUNK-START.
006210 3200-SANITIZE-TASK-START.
006220     MOVE GC-TASK-ID TO WS-SAN-WORK.
006230     PERFORM 3900-STRIP-JUNK-START THRU 3905-STRIP-JUNK-END.
006240     MOVE WS-SAN-RESULT TO GC-TASK-ID.
006250 3205-SANITIZE-TASK-END.
006260     EXIT.
006270
006280*-------------------------------------------------------------*
006290*   3900 - GENERIC STRIP ROUTINE, ONE BYTE AT A TIME.  A BYTE
006300*   IS "JUNK" IF ITS COLLATING VALUE FALLS AT OR BELOW A
006310*   BLANK - THAT CATCHES ORDINARY SPACES AS WELL AS THE
006320*   ZERO-WIDTH CONTROL BYTES THE SPREADSHEET EXPORT SOMETIMES
006330*   LEAVES BEHIND AT THE ENDS OF A CELL.  WORKS ON WHATEVER
006340*   30-BYTE FIELD WAS LAST MOVED INTO WS-SAN-WORK.
006350*-------------------------------------------------------------*
006360 3900-STRIP-JUNK-START.                                           REQ4471
006370     MOVE SPACES TO WS-SAN-RESULT.
006380     MOVE 1 TO WS-SAN-LEFT.
006390     PERFORM 3910-SCAN-LEFT-START THRU 3915-SCAN-LEFT-END
006400         UNTIL WS-SAN-LEFT > 30
006410         OR WS-SAN-BYTE(WS-SAN-LEFT) > SPACE.
006420
006430     MOVE 30 TO WS-SAN-RIGHT.
006440     PERFORM 3920-SCAN-RIGHT-START THRU 3925-SCAN-RIGHT-END
006450         UNTIL WS-SAN-RIGHT < WS-SAN-LEFT
006460         OR WS-SAN-BYTE(WS-SAN-RIGHT) > SPACE.
006470
006480     IF WS-SAN-RIGHT >= WS-SAN-LEFT
006490         MOVE 1 TO WS-SAN-OUTPTR
006500         PERFORM 3930-COPY-BYTE-START THRU 3935-COPY-BYTE-END
006510             VARYING WS-SAN-PTR FROM WS-SAN-LEFT BY 1
006520             UNTIL WS-SAN-PTR > WS-SAN-RIGHT
006530     END-IF.
006540 3905-STRIP-JUNK-END.
006550     EXIT.
006560
006570*        ADVANCE WS-SAN-LEFT ONE BYTE - CALLED UNTIL A
006580*        NON-JUNK BYTE IS FOUND OR THE FIELD RUNS OUT.
006590 3910-SCAN-LEFT-START.
006600     ADD 1 TO WS-SAN-LEFT.
006610 3915-SCAN-LEFT-END.
006620     EXIT.
006630
006640*        BACK WS-SAN-RIGHT UP ONE BYTE - CALLED UNTIL A
006650*        NON-JUNK BYTE IS FOUND OR IT PASSES WS-SAN-LEFT.
006660 3920-SCAN-RIGHT-START.
006670     SUBTRACT 1 FROM WS-SAN-RIGHT.
006680 3925-SCAN-RIGHT-END.
006690     EXIT.
006700
006710*        COPY ONE BYTE FROM THE SURVIVING RANGE INTO THE
006720*        LEFT-JUSTIFIED RESULT FIELD.
006730 3930-COPY-BYTE-START.
006740     MOVE WS-SAN-BYTE(WS-SAN-PTR)
006750         TO WS-SAN-RESULT(WS-SAN-OUTPTR:1).
006760     ADD 1 TO WS-SAN-OUTPTR.
006770 3935-COPY-BYTE-END.
006780     EXIT.
006790
006800*-------------------------------------------------------------*
006810*   3300 - LOCATE THE ASSIGNMENT THAT OWNS THIS TASK.  SCANS
006820*   EVERY ASSIGNMENT'S TASK LIST LOOKING FOR A MATCH ON THE
006830*   SANITIZED TASK IDENTIFIER - THIS IS A LINEAR SEARCH, NOT A
006840*   SEARCH VERB, BECAUSE THE TASK LIST IS NESTED TWO LEVELS
006850*   DEEP INSIDE THE ASSIGNMENT ROW.
006860*-------------------------------------------------------------*
006870 3300-FIND-ASSIGN-START.
006880     MOVE 'N' TO WS-ASGN-FOUND-SW.
006890     SET IDX-ASGN TO 1.
006900     PERFORM 3310-SCAN-ASGN-START THRU 3315-SCAN-ASGN-END
006910         UNTIL IDX-ASGN > WS-ASGN-CNT
006920         OR WS-ASGN-FOUND.
006930 3305-FIND-ASSIGN-END.
006940     EXIT.
006950
006960*        SCAN ONE ASSIGNMENT'S TASK LIST.  ADVANCES TO THE
006970*        NEXT ASSIGNMENT ONLY IF NONE OF ITS TASKS MATCHED.
006980 3310-SCAN-ASGN-START.
006990     SET IDX-ASGN-TASK TO 1.
007000     PERFORM 3320-SCAN-TASK-START THRU 3325-SCAN-TASK-END
007010         UNTIL IDX-ASGN-TASK > WS-MAX-TASK
007020         OR WS-ASGN-FOUND.
007030     IF NOT WS-ASGN-FOUND
007040         SET IDX-ASGN UP BY 1
007050     END-IF.
007060 3315-SCAN-ASGN-END.
007070     EXIT.
007080
007090*        COMPARE ONE TASK-LIST ENTRY AGAINST THE CURRENT
007100*        TASK IDENTIFIER.
007110 3320-SCAN-TASK-START.
007120     IF WS-ASGN-TASK(IDX-ASGN, IDX-ASGN-TASK) = GC-TASK-ID
007130         MOVE 'Y' TO WS-ASGN-FOUND-SW
007140     ELSE
007150         SET IDX-ASGN-TASK UP BY 1
007160     END-IF.
007170 3325-SCAN-TASK-END.
007180     EXIT.
007190
007200*-------------------------------------------------------------*
007210*   3400 - LOCATE THE STUDENT IN THE WORKING TABLE, ADDING A
007220*   NEW ROW THE FIRST TIME THIS STUDENT IS SEEN.  USES SEARCH
007230*   RATHER THAN A HAND-ROLLED SCAN BECAUSE WS-STUD-ROW IS A
007240*   SINGLE FLAT LEVEL, UNLIKE THE NESTED ASSIGNMENT TABLE.
007250*-------------------------------------------------------------*
007260 3400-FIND-STUDENT-START.                                         REQ8410
007270*        THE PROGRESS FILE IS THE ONLY PLACE A NEW STUDENT
007280*        NAME CAN EVER BE ADDED TO WS-STUD-TAB - A STUDENT
007290*        NOT SEEN HERE NEVER GETS A BUCKET, SO A TYPO'D NAME
007300*        ON THE ONLINE SIDE QUIETLY BECOMES A "NEW" STUDENT
007310*        RATHER THAN MATCHING THE GRADEBOOK'S EXISTING ROW.
007320     MOVE 'N' TO WS-STUD-FOUND-SW.
007330     SET IDX-STUD TO 1.
007340     SEARCH WS-STUD-ROW
007350         AT END
007360             IF WS-STUD-CNT NOT < WS-MAX-STUD
007370                 MOVE 'PROGRESS FILE HAS MORE STUDENTS THAN'
007380                     TO WS-ABEND-MSG
007390                 PERFORM 9900-ABEND-START THRU 9905-ABEND-END
007400             END-IF
007410             ADD 1 TO WS-STUD-CNT
007420             SET IDX-STUD TO WS-STUD-CNT
007430             MOVE GC-STUDENT-NAME OF GC-TASK-RECORD
007440                 TO WS-STUD-NAME(IDX-STUD)
007450         WHEN WS-STUD-NAME(IDX-STUD) = GC-STUDENT-NAME OF
007460             GC-TASK-RECORD
007470             MOVE 'Y' TO WS-STUD-FOUND-SW
007480     END-SEARCH.
007490 3405-FIND-STUDENT-END.
007500     EXIT.
007510
007520*-------------------------------------------------------------*
007530*   3500 - LOCATE THE (ASSIGNMENT, STUDENT) BUCKET, ADDING A
007540*   NEW ROW THE FIRST TIME THIS COMBINATION IS SEEN.  THE
007550*   BUCKET TABLE IS LINEAR RATHER THAN A TWO-DIMENSIONAL
007560*   OCCURS BECAUSE MOST (ASSIGNMENT, STUDENT) PAIRS ARE NEVER
007570*   SEEN AT ALL - A DENSE 12-BY-60 TABLE WOULD WASTE MOST OF
007580*   ITS CELLS.
007590*-------------------------------------------------------------*
007600 3500-FIND-BUCKET-START.                                          REQ8410
007610     MOVE 'N' TO WS-BKT-FOUND-SW.
007620     SET IDX-BKT TO 1.
007630     PERFORM 3510-SCAN-BKT-START THRU 3515-SCAN-BKT-END
007640         UNTIL IDX-BKT > WS-BKT-CNT
007650         OR WS-BKT-FOUND.
007660     IF NOT WS-BKT-FOUND
007670         IF WS-BKT-CNT NOT < WS-MAX-BKT
007680             MOVE 'STUDENT/ASSIGNMENT COMBINATIONS EXCEED TABLE'
007690                 TO WS-ABEND-MSG
007700             PERFORM 9900-ABEND-START THRU 9905-ABEND-END
007710         END-IF
007720         ADD 1 TO WS-BKT-CNT
007730         SET IDX-BKT TO WS-BKT-CNT
007740         MOVE IDX-STUD TO WS-BKT-STUD-IDX(IDX-BKT)
007750         MOVE IDX-ASGN TO WS-BKT-ASGN-IDX(IDX-BKT)
007760         MOVE 0 TO WS-BKT-EARNED(IDX-BKT)
007770         MOVE 0 TO WS-BKT-MAXPTS(IDX-BKT)
007780     END-IF.
007790 3505-FIND-BUCKET-END.
007800     EXIT.
007810
007820*        COMPARE ONE BUCKET ROW AGAINST THE CURRENT
007830*        (ASSIGNMENT, STUDENT) PAIR.
007840 3510-SCAN-BKT-START.
007850*        A BUCKET IS IDENTIFIED BY ITS (STUDENT, ASSIGNMENT)
007860*        SUBSCRIPT PAIR, NOT BY NAME - BOTH SUBSCRIPTS MUST
007870*        MATCH BEFORE THIS IS THE RIGHT ROW.
007880     IF WS-BKT-STUD-IDX(IDX-BKT) = IDX-STUD
007890         AND WS-BKT-ASGN-IDX(IDX-BKT) = IDX-ASGN
007900         MOVE 'Y' TO WS-BKT-FOUND-SW
007910     ELSE
007920         SET IDX-BKT UP BY 1
007930     END-IF.
007940 3515-SCAN-BKT-END.
007950     EXIT.
007960
007970*-------------------------------------------------------------*
007980*   3600 - FOLD THIS TASK INTO THE BUCKET.  A COMPLETED TASK
007990*   ALWAYS EARNS ONE POINT, INCLUDING BONUS TASKS.  ONLY
008000*   NON-BONUS TASKS COUNT TOWARD THE MAXIMUM - THE SECTION
008010*   NAME IS LOWER-CASED BEFORE THE COMPARE SO "WIZARD LEVEL",
008020*   "Wizard Level" AND "wizard level" ALL MATCH.
008030*-------------------------------------------------------------*
008040 3600-FOLD-TASK-START.                                            REQ2340
008050*        A COMPLETED TASK ALWAYS EARNS ONE POINT, WHETHER OR
008060*        NOT IT COUNTS TOWARD THE ASSIGNMENT'S MAXIMUM.
008070     IF GC-TASK-COMPLETE
008080         ADD 1 TO WS-BKT-EARNED(IDX-BKT)
008090     END-IF.
008100*        LOWER-CASE THE SECTION NAME BEFORE THE COMPARE SO
008110*        "Wizard Level", "WIZARD LEVEL" AND "wizard level" ALL
008120*        MATCH REGARDLESS OF HOW THE ONLINE COURSE SITE
008130*        HAPPENED TO CAPITALIZE IT THAT SEMESTER.
008140     MOVE GC-SECTION-NAME TO WS-SECTION-LC.
008150     INSPECT WS-SECTION-LC CONVERTING
008160         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008170         TO 'abcdefghijklmnopqrstuvwxyz'.
008180*        ONLY A NON-BONUS TASK ADVANCES THE MAXPTS COUNT THAT
008190*        4000-AUDIT-START CHECKS AGAINST THE CONFIGURATION
008200*        FILE'S EXPECTED MAXIMUM - A BONUS TASK EARNED ABOVE
008210*        IS PURE GRAVY AND NEVER SHOWS UP IN THE DENOMINATOR.
008220     IF WS-SECTION-LC(1:12) NOT = 'wizard level'
008230         AND WS-SECTION-LC(1:6) NOT = 'wizard'
008240         ADD 1 TO WS-BKT-MAXPTS(IDX-BKT)
008250     END-IF.
008260 3605-FOLD-TASK-END.
008270     EXIT.
008280
008290*=============================================================*
008300*   4000 - MAX-POINTS AUDIT.  EVERY BUCKET'S ACCUMULATED
008310*   NON-BONUS TASK COUNT MUST EQUAL THE ASSIGNMENT'S
008320*   CONFIGURED EXPECTED MAXIMUM, OR THE RUN ABORTS.  THIS
008330*   CATCHES A CONFIGURATION FILE THAT IS OUT OF STEP WITH THE
008350*   TASK WITHOUT UPDATING THE EXPECTED MAXIMUM, THE NIGHTLY
008360*   RUN STOPS RATHER THAN PUBLISHING A WRONG SCORE.
008370*=============================================================*
008380 4000-AUDIT-START.                                                REQ3390
008390*        RECOVER WHICH ASSIGNMENT AND STUDENT THIS BUCKET
008400*        BELONGS TO, PURELY FOR THE ERROR MESSAGE BELOW -
008410*        THE BUCKET ITSELF ONLY CARRIES THE TWO SUBSCRIPTS,
008420*        NOT THE NAMES.
008430     SET IDX-BKT TO WS-IDX-AUDIT.
008440     SET IDX-ASGN TO WS-BKT-ASGN-IDX(IDX-BKT).
008450     SET IDX-STUD TO WS-BKT-STUD-IDX(IDX-BKT).
008460*        THE HARD-ABORT ITSELF - A MISMATCH HERE MEANS THE
008470*        CONFIGURATION FILE'S EXPECTED-MAXIMUM COLUMN AND THE
008480*        ONLINE COURSE'S ACTUAL TASK LIST HAVE DRIFTED APART.
008490*        THERE IS NO SAFE WAY TO GUESS WHICH SIDE IS RIGHT, SO
008500*        THE RUN STOPS AND WAITS FOR A HUMAN TO RECONCILE THEM.
008510     IF WS-BKT-MAXPTS(IDX-BKT)
008520             NOT = WS-ASGN-MAXPTS-EXP(IDX-ASGN)
008530         DISPLAY 'MERGEBK ERROR - MAX POINTS MISMATCH - '
008540                 'ASSIGNMENT ' WS-ASGN-NAME(IDX-ASGN)
008550                 ' STUDENT ' WS-STUD-NAME(IDX-STUD)
008560                 ' EXPECTED ' WS-ASGN-MAXPTS-EXP(IDX-ASGN)
008570                 ' FOUND ' WS-BKT-MAXPTS(IDX-BKT)
008580         MOVE 'MAX-POINTS AUDIT FAILED' TO WS-ABEND-MSG
008590         PERFORM 9900-ABEND-START THRU 9905-ABEND-END
008600     END-IF.
008610 4005-AUDIT-END.
008620     EXIT.
008630
008640*=============================================================*
008650*   5000 - READ THE EXISTING GRADEBOOK AND WRITE THE MERGED
008660*   COPY.  EVERY ROW IS WRITTEN BACK, UPDATED OR NOT, SO THE
008670*   HEADER AND "POINTS POSSIBLE" ROWS PASS THROUGH UNCHANGED -
008680*   MERGEBK NEVER INSPECTS OR CARES ABOUT THOSE TWO ROW TYPES,
008690*   IT ONLY LOOKS FOR A STUDENT-NAME MATCH.
008700*=============================================================*
008710 5000-MERGE-START.
008720     READ F-GRDIN.
008730     IF WS-STAT-GRDIN-EOF
008740*                NORMAL END OF THE GRADEBOOK - EVERY ROW HAS
008750*                BEEN COPIED THROUGH TO F-GRDOUT BY NOW.
008760         SET WS-GRD-EOF TO TRUE
008770     ELSE
008780         IF NOT WS-STAT-GRDIN-OK
008790             MOVE 'BAD READ ON GRADEBOOK INPUT FILE'
008800                 TO WS-ABEND-MSG
008810             PERFORM 9900-ABEND-START THRU 9905-ABEND-END
008820         ELSE
008830             PERFORM 5050-FIND-MERGE-STUD-START
008840                 THRU 5055-FIND-MERGE-STUD-END
008850             IF WS-STUD-FOUND
008860                 PERFORM 5100-APPLY-SCORES-START
008870                     THRU 5105-APPLY-SCORES-END
008880                     VARYING WS-IDX-ASGN FROM 1 BY 1
008890                     UNTIL WS-IDX-ASGN > WS-ASGN-CNT
008900             END-IF
008910*                        EVERY ROW GOES OUT, MATCHED OR NOT -
008920*                        THE HEADER AND POINTS-POSSIBLE ROWS
008930*                        NEVER MATCH A STUDENT AND PASS
008940*                        THROUGH HERE UNCHANGED.
008950             MOVE GC-BOOK-RECORD-IN TO GC-BOOK-RECORD-OUT
008960             WRITE GC-BOOK-RECORD-OUT
008970         END-IF
008980     END-IF.
008990 5005-MERGE-END.
009000     EXIT.
009010
009020*        LOCATE THIS GRADEBOOK ROW'S STUDENT IN WS-STUD-TAB.
009030*        A ROW WITH NO MATCH (THE HEADER, "POINTS POSSIBLE",
009040*        OR A STUDENT WHO TURNED IN NOTHING AT ALL) SIMPLY
009050*        PASSES THROUGH WITH WS-STUD-FOUND-SW LEFT 'N'.
009060 5050-FIND-MERGE-STUD-START.
009070*        UNLIKE 3400-FIND-STUDENT-START, A "NOT FOUND" HERE IS
009080*        NOT AN ERROR AND NEVER ADDS A ROW - IT ONLY MEANS
009090*        THIS GRADEBOOK LINE (THE HEADER, THE POINTS-POSSIBLE
009100*        LINE, OR A STUDENT WHO TURNED IN NO TASKS THIS RUN)
009110*        HAS NOTHING TO MERGE IN, SO IT PASSES THROUGH AS-IS.
009120     MOVE 'N' TO WS-STUD-FOUND-SW.
009130     SET IDX-STUD TO 1.
009140     SEARCH WS-STUD-ROW
009150         AT END
009160             CONTINUE
009170         WHEN WS-STUD-NAME(IDX-STUD) = GC-STUDENT-NAME OF
009180             GC-BOOK-RECORD-IN
009190             MOVE 'Y' TO WS-STUD-FOUND-SW
009200     END-SEARCH.
009210 5055-FIND-MERGE-STUD-END.
009220     EXIT.
009230
009240*-------------------------------------------------------------*
009250*   5100 - APPLY THE EARNED SCORE FOR ONE ASSIGNMENT COLUMN.
009260*   A COLUMN WITH NO BUCKET FOR THIS STUDENT IS LEFT ALONE,
009270*   SO A GRADEBOOK COLUMN NEVER GOES BLANK JUST BECAUSE THIS
009280*   RUN'S PROGRESS FILE DIDN'T MENTION IT.
009290*-------------------------------------------------------------*
009300 5100-APPLY-SCORES-START.
009310     SET IDX-BKT TO 1.
009320     MOVE 'N' TO WS-BKT-FOUND-SW.
009330     PERFORM 5110-SCAN-MERGE-BKT-START
009340         THRU 5115-SCAN-MERGE-BKT-END
009350         UNTIL IDX-BKT > WS-BKT-CNT
009360         OR WS-BKT-FOUND.
009370 5105-APPLY-SCORES-END.
009380     EXIT.
009390
009400*        SCAN THE BUCKET TABLE FOR THE (CURRENT STUDENT,
009410*        CURRENT ASSIGNMENT) PAIR AND COPY ITS EARNED SCORE
009420*        ONTO THE GRADEBOOK RECORD.
009430 5110-SCAN-MERGE-BKT-START.
009440*        THE MOVE ONTO GC-ASSIGN-SCORE IS THE ONLY PLACE IN
009450*        THE WHOLE PROGRAM WHERE AN ONLINE-DERIVED SCORE
009460*        ACTUALLY LANDS ON THE GRADEBOOK RECORD ITSELF -
009470*        EVERYTHING BEFORE THIS POINT ONLY BUILDS AND CHECKS
009480*        WORKING TABLES.
009490     IF WS-BKT-STUD-IDX(IDX-BKT) = IDX-STUD
009500             AND WS-BKT-ASGN-IDX(IDX-BKT) = WS-IDX-ASGN
009510         MOVE WS-BKT-EARNED(IDX-BKT)
009520             TO GC-ASSIGN-SCORE(WS-IDX-ASGN) OF
009530                 GC-BOOK-RECORD-IN
009540         MOVE 'Y' TO WS-BKT-FOUND-SW
009550     ELSE
009560         SET IDX-BKT UP BY 1
009570     END-IF.
009580 5115-SCAN-MERGE-BKT-END.
009590     EXIT.
009600
009610*=============================================================*
009620*   8000 - CLOSE ALL FILES.  RUNS EVEN WHEN EVERY PRIOR STEP
009630*   SUCCEEDED CLEANLY - THIS IS THE ONLY WAY OUT OF THE MAIN
009640*   LINE OTHER THAN AN ABEND.
009650*=============================================================*
009660 8000-CLOSE-FILES-START.
009670     CLOSE F-ASSIGN F-PROGRESS F-GRDIN F-GRDOUT.
009680 8005-CLOSE-FILES-END.
009690     EXIT.
009700
009710*=============================================================*
009720*   9900 - ABNORMAL TERMINATION.  EVERY HARD-ABORT PATH IN
009730*   THIS PROGRAM PERFORMS THIS PARAGRAPH RATHER THAN STOPPING
009740*   RUN DIRECTLY, SO THE OPERATOR ALWAYS SEES THE SAME BANNER
009750*   AND A NON-ZERO RETURN-CODE FOR THE JOB SCHEDULER TO CATCH.
009760*=============================================================*
009770 9900-ABEND-START.
009780     DISPLAY '*********************************************'.
009790     DISPLAY 'MERGEBK ABEND - ' WS-ABEND-MSG.
009800     DISPLAY '*********************************************'.
009810     MOVE 16 TO RETURN-CODE.
009820     STOP RUN.
009830 9905-ABEND-END.
009840     EXIT.
009850*=============================================================*
009860*   END OF PROGRAM MERGEBK.                                    *
009870*                                                               *
009880*   OPERATOR NOTES CARRIED FORWARD FROM THE RUN BOOK:            *
009890*                                                               *
009900*   - THIS STEP MUST RUN BEFORE FINALGR.  FINALGR READS THE     *
009910*     GRADEBKO FILE THIS STEP PRODUCES AND HAS NO WAY TO TELL   *
009920*     WHETHER THE ASSIGNMENT SCORES ON IT ARE CURRENT.          *
009930*   - AN ABEND HERE LEAVES GRADEBKO EITHER MISSING OR HALF      *
009940*     WRITTEN.  DO NOT FORWARD A HALF-WRITTEN GRADEBKO TO       *
009950*     FINALGR - RERUN THIS STEP FROM THE TOP ONCE THE UNDERLYING*
009960*     PROBLEM (BAD EXPORT, STALE CONFIGURATION FILE, TABLE      *
009970*     CAPACITY) IS FIXED.                                       *
009980*   - "MAX POINTS MISMATCH" ON THE ABEND BANNER ALMOST ALWAYS   *
009990*     MEANS A TEACHER ADDED OR DROPPED A TASK ONLINE WITHOUT    *
010000*     TELLING DATA PROCESSING TO UPDATE THE ASSIGNMENT-         *
010010*     CONFIGURATION FILE TO MATCH - FIX THE CONFIGURATION FILE, *
010020*     NOT THIS PROGRAM.                                         *
010030*=============================================================*
