000100*=============================================================*
000110*  GCASGN  --  ASSIGNMENT CONFIGURATION RECORD                 *
000120*  ONE RECORD PER GRADEBOOK COLUMN (ASSIGNMENT).  NAMES THE    *
000130*  ASSIGNMENT, ITS EXPECTED (NON-BONUS) MAXIMUM POINT COUNT,   *
000140*  AND THE TASK IDENTIFIERS THAT ROLL UP INTO IT.  MAINTAINED  *
000160*=============================================================*
000170*   CHANGE HISTORY
000180*   ---------------------------------------------------------
000190*   1987-02-11  R.HALVORSEN     ORIGINAL LAYOUT, 6 TASK SLOTS
000200*   1990-09-14  R.HALVORSEN     REQ 2209 - WIDENED TASK LIST
000210*                               TO 10 SLOTS PER ASSIGNMENT
000220*   1996-03-22  J.OKAFOR        REQ 4471 - ADDED SPARE FILLER
000230*=============================================================*
000240 01  GC-ASGN-RECORD.
000250*        ASSIGNMENT (GRADEBOOK COLUMN) NAME.
000260     05  GC-ASSIGNMENT-NAME      PIC X(30).
000270*        EXPECTED MAXIMUM NON-BONUS POINTS FOR THIS ASSIGNMENT.
000280*        MERGEBK ABORTS THE RUN IF THE COUNTED NON-BONUS TASKS
000290*        FOR A STUDENT DO NOT ADD UP TO THIS FIGURE.
000300     05  GC-MAX-POINTS-EXP       PIC 9(03).
000310*        UP TO 10 TASK IDENTIFIERS THAT BELONG TO THIS
000320*        ASSIGNMENT.  UNUSED SLOTS ARE LEFT SPACE-FILLED.
000330     05  GC-TASK-LIST OCCURS 10 TIMES
000340                                 INDEXED BY IDX-TASK-LIST.
000350         10  GC-TASK-ITEM        PIC X(30).
000360*        SPARE - RESERVED FOR A FUTURE UNIT/TERM CODE.
000370     05  FILLER                  PIC X(07).
